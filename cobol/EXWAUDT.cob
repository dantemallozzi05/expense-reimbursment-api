000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      EXWAUDT.
000140 AUTHOR.          R SANTOS.
000150 INSTALLATION.    FINANCE SYSTEMS DIVISION.
000160 DATE-WRITTEN.    19 MAR 1994.
000170 DATE-COMPILED.
000180 SECURITY.        NONE.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPEND ONE ENTRY TO
000210*               THE ACTION-FILE AUDIT TRAIL.  IT OWNS THE ACTION-
000220*               FILE OUTRIGHT - IT IS OPENED EXTEND, WRITTEN AND
000230*               CLOSED ON EVERY CALL SO THAT NO OTHER PROGRAM IN
000240*               THE SUBSYSTEM TOUCHES THE FILE DIRECTLY.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290*|USER    |DATE      | TAG      | DESCRIPTION                  |*
000300*----------------------------------------------------------------
000310*|RSANTOS |19/03/1994| EXW0001  | INITIAL VERSION                |*
000320*----------------------------------------------------------------
000330*|RSANTOS |02/11/1998| EXW0044  | Y2K - EXWACT-TIMESTAMP WIDENED |*
000340*|        |          |          | TO 9(14) CCYYMMDDHHMMSS        |*
000350*----------------------------------------------------------------
000360 EJECT
000370**********************
000380 ENVIRONMENT DIVISION.
000390**********************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-AS400.
000420 OBJECT-COMPUTER.  IBM-AS400.
000430 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000440*
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT EXWACT-FILE  ASSIGN TO EXWACT
000480            ORGANIZATION IS LINE SEQUENTIAL
000490            FILE STATUS  IS WK-C-FILE-STATUS.
000500*
000510***************
000520 DATA DIVISION.
000530***************
000540 FILE SECTION.
000550**************
000560 FD  EXWACT-FILE
000570     LABEL RECORDS ARE OMITTED
000580     DATA RECORD IS EXWACT-REC.
000590 COPY EXWACT.
000600*
000610 WORKING-STORAGE SECTION.
000620*************************
000630 01  FILLER                          PIC X(24)        VALUE
000640     "** PROGRAM EXWAUDT **".
000650*
000660 01  WK-C-STATUS-AREA.
000670     COPY EXWFST.
000680     05  FILLER                      PIC X(08).
000690*
000700*    TRACE AREA FOR THE WRITE-ERROR CONSOLE MESSAGE - TWO
000710*    REDEFINED VIEWS OF THE SAME ACT-ID BYTES, ONE PLAIN AND
000720*    ONE SPLIT, SO THE JOB LOG CAN SHOW EITHER FORM.
000730 01  WK-W-ACT-TRACE-AREA.
000740     05  WK-W-ACT-TRACE-ID           PIC 9(09).
000750 01  WK-W-ACT-TRACE-EDIT REDEFINES WK-W-ACT-TRACE-AREA.
000760     05  WK-W-ACT-TRACE-ID-X         PIC X(09).
000770 01  WK-W-ACT-TRACE-SPLIT REDEFINES WK-W-ACT-TRACE-AREA.
000780     05  WK-W-ACT-TRACE-ID-HI        PIC 9(05).
000790     05  WK-W-ACT-TRACE-ID-LO        PIC 9(04).
000800*
000810*****************
000820 LINKAGE SECTION.
000830*****************
000840 COPY VAUDT.
000850 EJECT
000860*******************************************************
000870 PROCEDURE DIVISION USING WK-C-VAUDT-RECORD.
000880*******************************************************
000890 MAIN-MODULE.
000900     PERFORM  A000-PROCESS-CALLED-ROUTINE
000910        THRU  A099-PROCESS-CALLED-ROUTINE-EX.
000920     PERFORM  Z000-END-PROGRAM-ROUTINE
000930        THRU  Z999-END-PROGRAM-ROUTINE-EX.
000940     EXIT PROGRAM.
000950*
000960*---------------------------------------------------------------*
000970 A000-PROCESS-CALLED-ROUTINE.
000980*---------------------------------------------------------------*
000990     SET      WK-C-VAUDT-WRITE-FAILED TO TRUE.
001000     OPEN     EXTEND EXWACT-FILE.
001010     IF       NOT WK-C-SUCCESSFUL
001020              DISPLAY "EXWAUDT - OPEN EXTEND ERROR - EXWACT-FILE"
001030              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001040              GO TO Y900-ABNORMAL-TERMINATION.
001050     MOVE     SPACES                  TO EXWACT-REC.
001060     MOVE     WK-C-VAUDT-NEXT-ACT-ID  TO EXWACT-ID.
001070     MOVE     WK-C-VAUDT-EXPENSE-ID   TO EXWACT-EXPENSE-ID.
001080     MOVE     WK-C-VAUDT-ACTOR-USER-ID
001090                                      TO EXWACT-ACTOR-USER-ID.
001100     MOVE     WK-C-VAUDT-ACTION-TYPE  TO EXWACT-ACTION-TYPE.
001110     MOVE     WK-C-VAUDT-COMMENT      TO EXWACT-COMMENT.
001120     MOVE     WK-C-VAUDT-TIMESTAMP    TO EXWACT-TIMESTAMP.
001130     WRITE    EXWACT-REC.
001140     IF       WK-C-SUCCESSFUL
001150              SET  WK-C-VAUDT-WRITE-OK TO TRUE
001160     ELSE
001170              MOVE WK-C-VAUDT-NEXT-ACT-ID TO WK-W-ACT-TRACE-ID
001180              DISPLAY "EXWAUDT - WRITE ERROR - EXWACT-FILE"
001190              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001200              DISPLAY "EXWAUDT - FAILED ACT-ID GROUP "
001210                       WK-W-ACT-TRACE-ID-HI "/"
001220                       WK-W-ACT-TRACE-ID-LO
001230     END-IF.
001240     CLOSE    EXWACT-FILE.
001250 A099-PROCESS-CALLED-ROUTINE-EX.
001260     EXIT.
001270*
001280 EJECT
001290*---------------------------------------------------------------*
001300 Y900-ABNORMAL-TERMINATION.
001310*---------------------------------------------------------------*
001320     PERFORM  Z000-END-PROGRAM-ROUTINE
001330        THRU  Z999-END-PROGRAM-ROUTINE-EX.
001340     GOBACK.
001350*
001360*---------------------------------------------------------------*
001370 Z000-END-PROGRAM-ROUTINE.
001380*---------------------------------------------------------------*
001390     CONTINUE.
001400 Z999-END-PROGRAM-ROUTINE-EX.
001410     EXIT.
