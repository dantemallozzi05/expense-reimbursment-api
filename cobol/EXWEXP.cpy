000100************************************************************* EXWEXP
000200*    EXWEXP.CPYBK
000300*    EXPENSE MASTER RECORD - ONE ENTRY PER EXPENSE CLAIM, FROM
000400*    SUBMISSION THROUGH APPROVAL/REJECTION TO REIMBURSEMENT.
000500*    LOADED ENTIRELY INTO THE EXWEXP-TAB TABLE AT START OF RUN,
000600*    SORTED ASCENDING ON EXWEXP-TAB-ID FOR SEARCH ALL, REWRITTEN
000700*    IN FULL AT END OF RUN.
000800*----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*----------------------------------------------------------------
001100*|USER    |DATE      | TAG      | DESCRIPTION                  |*
001200*----------------------------------------------------------------
001300*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
001400*----------------------------------------------------------------
001500*|GTAN    |09/06/2003| EXW0102  | ADDED DATE/TIMESTAMP REDEFINES |*
001600*|        |          |          | FOR THE SUMMARY-REPORT HEADER  |*
001700*----------------------------------------------------------------
001800*|MFONG   |22/03/2005| EXW0119  | WIDENED EXWEXP-STATUS TO X(10) |*
001900*|        |          |          | SO "REIMBURSED" (10 CHARS) NO |*
002000*|        |          |          | LONGER TRUNCATES               |*
002100*----------------------------------------------------------------
002200    01  EXWEXP-REC.
002300        05  EXWEXP-ID               PIC 9(09).
002400        05  EXWEXP-USER-ID          PIC 9(09).
002500        05  EXWEXP-AMOUNT           PIC S9(09)V99 COMP-3.
002600        05  EXWEXP-CURRENCY         PIC X(03).
002700        05  EXWEXP-CATEGORY         PIC X(08).
002800            88  EXWEXP-CAT-TRAVEL           VALUE "TRAVEL  ".
002900            88  EXWEXP-CAT-MEALS            VALUE "MEALS   ".
003000            88  EXWEXP-CAT-LOGIN            VALUE "LOGIN   ".
003100            88  EXWEXP-CAT-SUPPLIES         VALUE "SUPPLIES".
003200            88  EXWEXP-CAT-OTHER            VALUE "OTHER   ".
003300        05  EXWEXP-DESCRIPTION      PIC X(500).
003400        05  EXWEXP-DATE             PIC 9(08).
003500        05  EXWEXP-DATE-R REDEFINES EXWEXP-DATE.
003600            10  EXWEXP-DATE-CCYY        PIC 9(04).
003700            10  EXWEXP-DATE-MM          PIC 9(02).
003800            10  EXWEXP-DATE-DD          PIC 9(02).
003900        05  EXWEXP-STATUS           PIC X(10).
004000            88  EXWEXP-STATUS-SUBMITTED     VALUE "SUBMITTED ".
004100            88  EXWEXP-STATUS-APPROVED      VALUE "APPROVED  ".
004200            88  EXWEXP-STATUS-REJECTED      VALUE "REJECTED  ".
004300            88  EXWEXP-STATUS-REIMBURSED    VALUE "REIMBURSED".
004400        05  EXWEXP-CREATED-TS       PIC 9(14).
004500        05  EXWEXP-CREATED-TS-R REDEFINES EXWEXP-CREATED-TS.
004600            10  EXWEXP-CREATED-DATE     PIC 9(08).
004700            10  EXWEXP-CREATED-TIME     PIC 9(06).
004800        05  EXWEXP-UPDATED-TS       PIC 9(14).
004900        05  EXWEXP-UPDATED-TS-R REDEFINES EXWEXP-UPDATED-TS.
005000            10  EXWEXP-UPDATED-DATE     PIC 9(08).
005100            10  EXWEXP-UPDATED-TIME     PIC 9(06).
005200        05  FILLER                  PIC X(402).
