000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      EXWMAIN.
000140 AUTHOR.          R SANTOS.
000150 INSTALLATION.    FINANCE SYSTEMS DIVISION.
000160 DATE-WRITTEN.    14 MAR 1994.
000170 DATE-COMPILED.
000180 SECURITY.        NONE.
000190*
000200*DESCRIPTION :  THIS IS THE MAIN DRIVER FOR THE EXPENSE
000210*               REIMBURSEMENT WORKFLOW BATCH.  IT READS THE
000220*               TRANSACTION FILE (SUBMIT/APPROVE/REJECT/REIMBURSE)
000230*               ONE RECORD AT A TIME, VALIDATES EACH TRANSACTION
000240*               AGAINST THE USER AND EXPENSE MASTERS THROUGH THE
000250*               CALLED VALIDATION ROUTINES, APPLIES ACCEPTED
000260*               TRANSACTIONS TO THE IN-MEMORY EXPENSE TABLE,
000270*               WRITES THE AUDIT TRAIL THROUGH EXWAUDT, AND AT
000271*               END OF RUN
000280*               REWRITES THE EXPENSE MASTER AND PRINTS THE
000290*               EXCEPTION-REPORT AND SUMMARY-REPORT.
000300*
000310*================================================================
000320* HISTORY OF MODIFICATION:
000330*================================================================
000340*|USER    |DATE      | TAG      | DESCRIPTION                  |*
000350*----------------------------------------------------------------
000360*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
000370*----------------------------------------------------------------
000380*|RSANTOS |20/03/1994| EXW0002  | ADDED THE PER-TXN-TYPE CONTROL |*
000390*|        |          |          | TOTALS TO THE SUMMARY-REPORT   |*
000400*----------------------------------------------------------------
000410*|RSANTOS |11/07/1994| EXW0009  | CORRECTED NEXT-EXP-ID SEED -   |*
000420*|        |          |          | WAS TAKING THE TABLE COUNT     |*
000430*|        |          |          | INSTEAD OF THE HIGHEST EXP-ID  |*
000440*----------------------------------------------------------------
000450*|GTAN    |03/02/1996| EXW0021  | REIMBURSE NOW REQUIRES PRIOR   |*
000460*|        |          |          | STATUS APPROVED, NOT SUBMITTED |*
000470*|        |          |          | - WAS SKIPPING THE APPROVAL    |*
000480*|        |          |          | STEP ENTIRELY                  |*
000490*----------------------------------------------------------------
000500*|RSANTOS |02/11/1998| EXW0044  | Y2K - RUN-DATE/RUN-TIME AND    |*
000510*|        |          |          | ALL EXP/ACT TIMESTAMPS WIDENED |*
000520*|        |          |          | TO CCYYMMDDHHMMSS (SEE EXWCOM) |*
000530*----------------------------------------------------------------
000540*|RSANTOS |19/01/1999| EXW0046  | Y2K FOLLOW-UP - CENTURY WINDOW |*
000550*|        |          |          | ON ACCEPT FROM DATE REMOVED,   |*
000560*|        |          |          | RUN-DATE NOW READ AS CCYYMMDD  |*
000570*|        |          |          | DIRECTLY FROM THE OS CLOCK     |*
000580*----------------------------------------------------------------
000590*|GTAN    |09/06/2003| EXW0102  | ADDED THE STATUS-COUNT BLOCK   |*
000600*|        |          |          | ON THE SUMMARY-REPORT FOR THE  |*
000610*|        |          |          | YEAR-END AUDIT REQUEST         |*
000620*----------------------------------------------------------------
000630*|MFONG   |22/03/2005| EXW0119  | WIDENED TXN-TYPE/ACTION-TYPE/  |*
000640*|        |          |          | EXP-STATUS FIELDS SO REIMBURSE |*
000650*|        |          |          | AND REIMBURSED NO LONGER       |*
000660*|        |          |          | TRUNCATE (SEE COPYBOOK HISTORY)|*
000670*----------------------------------------------------------------
000680*|PLIM    |19/08/2009| EXW0150  | RAISED EXPENSE TABLE CAPACITY  |*
000690*|        |          |          | TO 50000 ENTRIES FOR VOLUME    |*
000700*|        |          |          | GROWTH (SEE EXWEXPT)           |*
000701*----------------------------------------------------------------
000702*|PTAN    |04/05/2011| EXW0157  | A300 WAS TESTING STATUS 23 ON  |*
000703*|        |          |          | THE OPEN OF EXWACT-FILE - THAT |*
000704*|        |          |          | IS THE READ/START NOT-FOUND    |*
000705*|        |          |          | STATUS, NOT THE FILE-NOT-FOUND |*
000706*|        |          |          | STATUS AN OPEN RETURNS.  NOW   |*
000707*|        |          |          | TESTS WK-C-FILE-NOT-FOUND (35) |*
000708*|        |          |          | FROM EXWFST SO A FIRST RUN     |*
000709*|        |          |          | SEEDS NEXT-ACT-ID AT 1 INSTEAD |*
000711*|        |          |          | OF ABENDING                    |*
000712*----------------------------------------------------------------
000713*|PTAN    |04/05/2011| EXW0157  | D100-PROCESS-SUBMIT NOW MOVES  |*
000714*|        |          |          | A FLAT "VALIDATION-ERROR" TO   |*
000715*|        |          |          | THE EXCEPTION-REPORT REASON    |*
000716*|        |          |          | CODE - WAS PASSING EXWVSUB'S   |*
000717*|        |          |          | FIELD-LEVEL CODE STRAIGHT      |*
000718*|        |          |          | THROUGH, WHICH IS NOT ONE OF    |*
000719*|        |          |          | THE FIVE REPORT REASON VALUES  |*
000720*----------------------------------------------------------------
000722 EJECT
000730**********************
000740 ENVIRONMENT DIVISION.
000750**********************
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER.  IBM-AS400.
000780 OBJECT-COMPUTER.  IBM-AS400.
000790 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000800                   UPSI-0 IS UPSI-SWITCH-0
000810                     ON  STATUS IS U0-ON
000820                     OFF STATUS IS U0-OFF.
000830*
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT EXWUSR-FILE  ASSIGN TO EXWUSR
000870            ORGANIZATION IS LINE SEQUENTIAL
000880            FILE STATUS  IS WK-C-FILE-STATUS.
000890     SELECT EXWEXP-FILE  ASSIGN TO EXWEXP
000900            ORGANIZATION IS LINE SEQUENTIAL
000910            FILE STATUS  IS WK-C-FILE-STATUS.
000920     SELECT EXWACT-FILE  ASSIGN TO EXWACT
000930            ORGANIZATION IS LINE SEQUENTIAL
000940            FILE STATUS  IS WK-C-FILE-STATUS.
000950     SELECT EXWTXN-FILE  ASSIGN TO EXWTXN
000960            ORGANIZATION IS LINE SEQUENTIAL
000970            FILE STATUS  IS WK-C-FILE-STATUS.
000980     SELECT EXWEXR-RPT   ASSIGN TO EXWEXR
000990            ORGANIZATION IS LINE SEQUENTIAL
001000            FILE STATUS  IS WK-C-FILE-STATUS.
001010     SELECT EXWSUM-RPT   ASSIGN TO EXWSUM
001020            ORGANIZATION IS LINE SEQUENTIAL
001030            FILE STATUS  IS WK-C-FILE-STATUS.
001040*
001050 EJECT
001060***************
001070 DATA DIVISION.
001080***************
001090 FILE SECTION.
001100**************
001110 FD  EXWUSR-FILE
001120     LABEL RECORDS ARE OMITTED
001130     RECORD CONTAINS 205 CHARACTERS
001140     DATA RECORD IS EXWUSR-REC.
001150 COPY EXWUSR.
001160*
001170 FD  EXWEXP-FILE
001180     LABEL RECORDS ARE OMITTED
001190     RECORD CONTAINS 983 CHARACTERS
001200     DATA RECORD IS EXWEXP-REC.
001210 COPY EXWEXP.
001220*
001230 FD  EXWACT-FILE
001240     LABEL RECORDS ARE OMITTED
001250     RECORD CONTAINS 1031 CHARACTERS
001260     DATA RECORD IS WK-C-EXWACT-SCAN-REC.
001270 01  WK-C-EXWACT-SCAN-REC.
001280     05  WK-C-EXWACT-SCAN-ACT-ID PIC 9(09).
001290     05  FILLER                  PIC X(1022).
001300*
001310 FD  EXWTXN-FILE
001320     LABEL RECORDS ARE OMITTED
001330     RECORD CONTAINS 1072 CHARACTERS
001340     DATA RECORD IS EXWTXN-REC.
001350 COPY EXWTXN.
001360*
001370 FD  EXWEXR-RPT
001380     LABEL RECORDS ARE OMITTED
001390     RECORD CONTAINS 132 CHARACTERS
001400     DATA RECORD IS WK-C-EXWEXR-PRINT-REC.
001410 01  WK-C-EXWEXR-PRINT-REC       PIC X(132).
001420*
001430 FD  EXWSUM-RPT
001440     LABEL RECORDS ARE OMITTED
001450     RECORD CONTAINS 132 CHARACTERS
001460     DATA RECORD IS WK-C-EXWSUM-PRINT-REC.
001470 01  WK-C-EXWSUM-PRINT-REC       PIC X(132).
001480*
001490*************************
001500 WORKING-STORAGE SECTION.
001510*************************
001520 01  FILLER                      PIC X(24)   VALUE
001530     "** PROGRAM EXWMAIN **".
001540*
001550* ------------------ PROGRAM WORKING STORAGE -------------------*
001560 01  WK-C-STATUS-AREA.
001570     COPY EXWFST.
001580     05  FILLER                  PIC X(08).
001590*
001600 01  WK-CM-COMMON-AREA.
001610     COPY EXWCOM.
001620     05  FILLER                  PIC X(20).
001630*
001640*    THE FOLLOWING THREE COPY BOOKS EACH CARRY THEIR OWN 01-LEVEL
001650*    RECORDS AND ARE COPIED IN DIRECTLY, NOT NESTED UNDER A
001660*    WRAPPING GROUP - SEE EACH CPYBK'S OWN HISTORY BLOCK.
001670 COPY EXWUSRT.
001680*
001690 COPY EXWEXPT.
001700*
001710 COPY EXWRPT.
001720*
001730 01  WK-C-MISC-WORK-AREA.
001740     05  WK-C-HIGH-EXP-ID        PIC 9(09)   COMP VALUE ZERO.
001750     05  WK-C-HIGH-ACT-ID        PIC 9(09)   COMP VALUE ZERO.
001760     05  WK-C-REASON-CODE        PIC X(20)   VALUE SPACES.
001770     05  WK-C-EXPLANATION        PIC X(40)   VALUE SPACES.
001780     05  FILLER                  PIC X(10).
001790*
001800 EJECT
001810*****************
001820 LINKAGE SECTION.
001830*****************
001840 COPY VACTR.
001850 COPY VNEWC.
001860 COPY VEXST.
001870 COPY VAUDT.
001880*
001890 EJECT
001900********************
001910 PROCEDURE DIVISION.
001920********************
001930 MAIN-MODULE.
001940     PERFORM A000-INITIALIZATION
001950        THRU A099-INITIALIZATION-EX.
001960     PERFORM B000-PROCESS-ONE-TRANSACTION
001970        THRU B099-PROCESS-ONE-TRANSACTION-EX
001980        UNTIL WK-CM-TXN-EOF.
001990     PERFORM F000-PRODUCE-EXWSUM-REPORT
002000        THRU F099-PRODUCE-EXWSUM-REPORT-EX.
002010     PERFORM Z000-END-PROGRAM-ROUTINE
002020        THRU Z099-END-PROGRAM-ROUTINE-EX.
002030     GOBACK.
002040*
002050 EJECT
002060*---------------------------------------------------------------*
002070 A000-INITIALIZATION.
002080*---------------------------------------------------------------*
002090     ACCEPT   WK-CM-RUN-TS-DATE       FROM DATE YYYYMMDD.
002100     ACCEPT   WK-CM-RUN-TS-TIME       FROM TIME.
002110     MOVE     WK-CM-RUN-TS-DATE       TO WK-CM-RUN-DATE.
002120     MOVE     WK-CM-RUN-TS-TIME       TO WK-CM-RUN-TIME.
002130*
002140     OPEN     INPUT  EXWUSR-FILE.
002150     IF       NOT WK-C-SUCCESSFUL
002160              DISPLAY "EXWMAIN - OPEN FILE ERROR - EXWUSR-FILE"
002170              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002180              GO TO Y900-ABNORMAL-TERMINATION.
002190     PERFORM  A100-LOAD-EXWUSR-TABLE
002200        THRU  A199-LOAD-EXWUSR-TABLE-EX
002210        UNTIL WK-C-END-OF-FILE.
002220     CLOSE    EXWUSR-FILE.
002230*
002240     OPEN     INPUT  EXWEXP-FILE.
002250     IF       NOT WK-C-SUCCESSFUL
002260              DISPLAY "EXWMAIN - OPEN FILE ERROR - EXWEXP-FILE"
002270              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002280              GO TO Y900-ABNORMAL-TERMINATION.
002290     PERFORM  A200-LOAD-EXWEXP-TABLE
002300        THRU  A299-LOAD-EXWEXP-TABLE-EX
002310        UNTIL WK-C-END-OF-FILE.
002320     CLOSE    EXWEXP-FILE.
002330     COMPUTE  WK-CM-NEXT-EXP-ID = WK-C-HIGH-EXP-ID + 1.
002340*
002350     PERFORM  A300-SEED-NEXT-ACTION-ID
002360        THRU  A399-SEED-NEXT-ACTION-ID-EX.
002370*
002380     PERFORM  A400-INIT-STATUS-TOTALS
002390        THRU  A499-INIT-STATUS-TOTALS-EX.
002400*
002410     OPEN     INPUT  EXWTXN-FILE.
002420     IF       NOT WK-C-SUCCESSFUL
002430              DISPLAY "EXWMAIN - OPEN FILE ERROR - EXWTXN-FILE"
002440              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002450              GO TO Y900-ABNORMAL-TERMINATION.
002460     OPEN     OUTPUT EXWEXR-RPT.
002470     OPEN     OUTPUT EXWSUM-RPT.
002480*
002490     PERFORM  B100-READ-EXWTXN-FILE
002500        THRU  B199-READ-EXWTXN-FILE-EX.
002510*
002520 A099-INITIALIZATION-EX.
002530     EXIT.
002540*
002550*---------------------------------------------------------------*
002560 A100-LOAD-EXWUSR-TABLE.
002570*---------------------------------------------------------------*
002580     READ     EXWUSR-FILE.
002590     IF       WK-C-END-OF-FILE
002600              GO TO A199-LOAD-EXWUSR-TABLE-EX.
002610     ADD      1                       TO EXWUSR-TAB-COUNT.
002620     MOVE     EXWUSR-ID               TO
002630              EXWUSR-TAB-ID (EXWUSR-TAB-COUNT).
002640     MOVE     EXWUSR-NAME             TO
002650              EXWUSR-TAB-NAME (EXWUSR-TAB-COUNT).
002660     MOVE     EXWUSR-EMAIL            TO
002670              EXWUSR-TAB-EMAIL (EXWUSR-TAB-COUNT).
002680     MOVE     EXWUSR-PASSWORD-HASH    TO
002690              EXWUSR-TAB-PWD-HASH (EXWUSR-TAB-COUNT).
002700     MOVE     EXWUSR-ROLE             TO
002710              EXWUSR-TAB-ROLE (EXWUSR-TAB-COUNT).
002720 A199-LOAD-EXWUSR-TABLE-EX.
002730     EXIT.
002740*
002750*---------------------------------------------------------------*
002760 A200-LOAD-EXWEXP-TABLE.
002770*---------------------------------------------------------------*
002780     READ     EXWEXP-FILE.
002790     IF       WK-C-END-OF-FILE
002800              GO TO A299-LOAD-EXWEXP-TABLE-EX.
002810     ADD      1                       TO EXWEXP-TAB-COUNT.
002820     MOVE     EXWEXP-ID               TO
002830              EXWEXP-TAB-ID (EXWEXP-TAB-COUNT).
002840     MOVE     EXWEXP-USER-ID          TO
002850              EXWEXP-TAB-USER-ID (EXWEXP-TAB-COUNT).
002860     MOVE     EXWEXP-AMOUNT           TO
002870              EXWEXP-TAB-AMOUNT (EXWEXP-TAB-COUNT).
002880     MOVE     EXWEXP-CURRENCY         TO
002890              EXWEXP-TAB-CURRENCY (EXWEXP-TAB-COUNT).
002900     MOVE     EXWEXP-CATEGORY         TO
002910              EXWEXP-TAB-CATEGORY (EXWEXP-TAB-COUNT).
002920     MOVE     EXWEXP-DESCRIPTION      TO
002930              EXWEXP-TAB-DESCRIPTION (EXWEXP-TAB-COUNT).
002940     MOVE     EXWEXP-DATE             TO
002950              EXWEXP-TAB-DATE (EXWEXP-TAB-COUNT).
002960     MOVE     EXWEXP-STATUS           TO
002970              EXWEXP-TAB-STATUS (EXWEXP-TAB-COUNT).
002980     MOVE     EXWEXP-CREATED-TS       TO
002990              EXWEXP-TAB-CREATED-TS (EXWEXP-TAB-COUNT).
003000     MOVE     EXWEXP-UPDATED-TS       TO
003010              EXWEXP-TAB-UPDATED-TS (EXWEXP-TAB-COUNT).
003020     IF       EXWEXP-ID > WK-C-HIGH-EXP-ID
003030              MOVE EXWEXP-ID          TO WK-C-HIGH-EXP-ID.
003040 A299-LOAD-EXWEXP-TABLE-EX.
003050     EXIT.
003060*
003070*---------------------------------------------------------------*
003080 A300-SEED-NEXT-ACTION-ID.
003090*---------------------------------------------------------------*
003100*    THE ACTION-FILE IS APPEND-ONLY AND OWNED BY EXWAUDT, BUT WE
003110*    STILL NEED TO KNOW THE HIGHEST ACT-ID ALREADY ON FILE SO THE
003120*    RUNNING COUNTER PASSED TO EXWAUDT STARTS ABOVE IT.  THIS IS
003130*    A READ-ONLY SCAN - EXWAUDT ALONE OPENS THE FILE FOR OUTPUT.
003131*    EXW0157 - THE FIRST RUN ON A NEW SYSTEM HAS NO ACTION-FILE
003132*    YET, WHICH AN OPEN REPORTS AS STATUS 35 (FILE NOT FOUND), NOT
003133*    STATUS 23 (RECORD NOT FOUND ON A READ/START) - THAT CODE WAS
003134*    BORROWED FROM THE KEYED-FILE LOOKUPS BY MISTAKE.
003140     OPEN     INPUT   EXWACT-FILE.
003150     IF       NOT WK-C-SUCCESSFUL AND NOT WK-C-FILE-NOT-FOUND
003151                                  AND NOT WK-C-RECORD-NOT-FOUND
003160              DISPLAY "EXWMAIN - OPEN FILE ERROR - EXWACT-FILE"
003170              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003180              GO TO Y900-ABNORMAL-TERMINATION.
003190     IF       NOT WK-C-SUCCESSFUL
003200              GO TO A399-SEED-NEXT-ACTION-ID-EX.
003210     PERFORM  A310-SCAN-ONE-ACTION-RECORD
003220        THRU  A319-SCAN-ONE-ACTION-RECORD-EX
003230        UNTIL WK-C-END-OF-FILE.
003240     CLOSE    EXWACT-FILE.
003250 A399-SEED-NEXT-ACTION-ID-EX.
003260     COMPUTE  WK-CM-NEXT-ACT-ID = WK-C-HIGH-ACT-ID + 1.
003270     EXIT.
003280*
003290*---------------------------------------------------------------*
003300 A310-SCAN-ONE-ACTION-RECORD.
003310*---------------------------------------------------------------*
003320     READ     EXWACT-FILE.
003330     IF       WK-C-END-OF-FILE
003340              GO TO A319-SCAN-ONE-ACTION-RECORD-EX.
003350     IF       WK-C-EXWACT-SCAN-ACT-ID > WK-C-HIGH-ACT-ID
003360              MOVE WK-C-EXWACT-SCAN-ACT-ID TO WK-C-HIGH-ACT-ID.
003370 A319-SCAN-ONE-ACTION-RECORD-EX.
003380     EXIT.
003390*
003400*---------------------------------------------------------------*
003410 A400-INIT-STATUS-TOTALS.
003420*---------------------------------------------------------------*
003430     MOVE     "SUBMITTED "            TO WK-CM-STA-NAME (1).
003440     MOVE     "APPROVED  "            TO WK-CM-STA-NAME (2).
003450     MOVE     "REJECTED  "            TO WK-CM-STA-NAME (3).
003460     MOVE     "REIMBURSED"            TO WK-CM-STA-NAME (4).
003470     MOVE     ZERO                    TO WK-CM-STA-COUNT (1)
003480                                          WK-CM-STA-COUNT (2)
003490                                          WK-CM-STA-COUNT (3)
003500                                          WK-CM-STA-COUNT (4).
003510 A499-INIT-STATUS-TOTALS-EX.
003520     EXIT.
003530*
003540 EJECT
003550*---------------------------------------------------------------*
003560 B000-PROCESS-ONE-TRANSACTION.
003570*---------------------------------------------------------------*
003580     MOVE     SPACES                  TO WK-C-REASON-CODE.
003590     MOVE     SPACES                  TO WK-C-EXPLANATION.
003600     PERFORM  C100-VALIDATE-ACTOR
003610        THRU  C199-VALIDATE-ACTOR-EX.
003620     IF       WK-CM-ACTOR-FOUND
003630              PERFORM D000-PROCESS-BY-TYPE
003640                 THRU D099-PROCESS-BY-TYPE-EX
003650     ELSE
003660              MOVE "NOT-FOUND-ACTOR"  TO WK-C-REASON-CODE
003670              MOVE
003680              "TRANSACTION ACTOR NOT ON USER MASTER FILE"
003690                                      TO WK-C-EXPLANATION
003700              PERFORM C900-WRITE-EXCEPTION-LINE
003710                 THRU C999-WRITE-EXCEPTION-LINE-EX.
003720     PERFORM  B100-READ-EXWTXN-FILE
003730        THRU  B199-READ-EXWTXN-FILE-EX.
003740 B099-PROCESS-ONE-TRANSACTION-EX.
003750     EXIT.
003760*
003770*---------------------------------------------------------------*
003780 B100-READ-EXWTXN-FILE.
003790*---------------------------------------------------------------*
003800     READ     EXWTXN-FILE.
003810     IF       WK-C-END-OF-FILE
003820              SET  WK-CM-TXN-EOF      TO TRUE.
003830 B199-READ-EXWTXN-FILE-EX.
003840     EXIT.
003850*
003860 EJECT
003870*---------------------------------------------------------------*
003880 C100-VALIDATE-ACTOR.
003890*---------------------------------------------------------------*
003900     SET      WK-CM-ACTOR-FOUND       TO FALSE.
003910     MOVE     EXWTXN-ACTOR-USER-ID    TO WK-C-VACTR-USER-ID.
003920     CALL     "EXWVUSR" USING WK-C-VACTR-RECORD
003930                              EXWUSR-TAB-COUNT
003940                              EXWUSR-TAB.
003950     IF       WK-C-VACTR-FOUND
003960              SET WK-CM-ACTOR-FOUND   TO TRUE.
003970 C199-VALIDATE-ACTOR-EX.
003980     EXIT.
003990*
004000*---------------------------------------------------------------*
004010 C900-WRITE-EXCEPTION-LINE.
004020*---------------------------------------------------------------*
004030     MOVE     EXWTXN-TYPE             TO EXWRPT-EXC-TYPE.
004040     MOVE     EXWTXN-ACTOR-USER-ID    TO EXWRPT-EXC-ACTOR.
004050     IF       EXWTXN-TYPE-SUBMIT
004060              MOVE ZERO               TO EXWRPT-EXC-EXPENSE-ID
004070     ELSE
004080              MOVE EXWTXN-EXPENSE-ID  TO EXWRPT-EXC-EXPENSE-ID.
004090     MOVE     WK-C-REASON-CODE        TO EXWRPT-EXC-REASON-CODE.
004100     MOVE     WK-C-EXPLANATION        TO EXWRPT-EXC-EXPLANATION.
004110     MOVE     EXWRPT-EXCEPTION-LINE   TO WK-C-EXWEXR-PRINT-REC.
004120     WRITE    WK-C-EXWEXR-PRINT-REC.
004130     PERFORM  E950-COUNT-ONE-REJECTED
004140        THRU  E959-COUNT-ONE-REJECTED-EX.
004150 C999-WRITE-EXCEPTION-LINE-EX.
004160     EXIT.
004170*
004180 EJECT
004190*---------------------------------------------------------------*
004200 D000-PROCESS-BY-TYPE.
004210*---------------------------------------------------------------*
004220     EVALUATE TRUE
004230         WHEN EXWTXN-TYPE-SUBMIT
004240              PERFORM D100-PROCESS-SUBMIT
004250                 THRU D199-PROCESS-SUBMIT-EX
004260         WHEN EXWTXN-TYPE-APPROVE
004270              PERFORM D200-PROCESS-APPROVE
004280                 THRU D299-PROCESS-APPROVE-EX
004290         WHEN EXWTXN-TYPE-REJECT
004300              PERFORM D300-PROCESS-REJECT
004310                 THRU D399-PROCESS-REJECT-EX
004320         WHEN EXWTXN-TYPE-REIMBURSE
004330              PERFORM D400-PROCESS-REIMBURSE
004340                 THRU D499-PROCESS-REIMBURSE-EX
004350     END-EVALUATE.
004360 D099-PROCESS-BY-TYPE-EX.
004370     EXIT.
004380*
004390*---------------------------------------------------------------*
004400 D100-PROCESS-SUBMIT.
004410*---------------------------------------------------------------*
004420     ADD      1 TO WK-CM-SUBMIT-ATT.
004430     MOVE     EXWTXN-AMOUNT           TO WK-C-VNEWC-AMOUNT.
004440     MOVE     EXWTXN-CURRENCY         TO WK-C-VNEWC-CURRENCY.
004450     MOVE     EXWTXN-CATEGORY         TO WK-C-VNEWC-CATEGORY.
004460     MOVE     EXWTXN-DESCRIPTION      TO WK-C-VNEWC-DESCRIPTION.
004470     MOVE     EXWTXN-EXPENSE-DATE     TO WK-C-VNEWC-EXPENSE-DATE.
004480     CALL     "EXWVSUB" USING WK-C-VNEWC-RECORD.
004490     IF       WK-C-VNEWC-INVALID
004491*            EXW0157 - EXWVSUB RETURNS A FIELD-LEVEL REASON CODE
004492*            (AMOUNT-ERROR, CURRENCY-ERROR, AND SO ON) FOR THE JOB
004493*            LOG, BUT THE EXCEPTION-REPORT REASON-CODE COLUMN ONLY
004494*            EVER CARRIES ONE OF THE FIVE WORKFLOW-LEVEL REASONS -
004495*            NORMALIZE TO VALIDATION-ERROR HERE AND LEAVE THE
004496*            FIELD-LEVEL DETAIL IN THE EXPLANATION COLUMN.
004500              MOVE "VALIDATION-ERROR"
004510                                      TO WK-C-REASON-CODE
004520              MOVE WK-C-VNEWC-EXPLANATION
004530                                      TO WK-C-EXPLANATION
004540              PERFORM C900-WRITE-EXCEPTION-LINE
004550                 THRU C999-WRITE-EXCEPTION-LINE-EX
004560              GO TO D199-PROCESS-SUBMIT-EX.
004570*
004580     ADD      1                       TO EXWEXP-TAB-COUNT.
004590     MOVE     WK-CM-NEXT-EXP-ID       TO
004600              EXWEXP-TAB-ID (EXWEXP-TAB-COUNT).
004610     MOVE     EXWTXN-ACTOR-USER-ID    TO
004620              EXWEXP-TAB-USER-ID (EXWEXP-TAB-COUNT).
004630     MOVE     EXWTXN-AMOUNT           TO
004640              EXWEXP-TAB-AMOUNT (EXWEXP-TAB-COUNT).
004650     MOVE     WK-C-VNEWC-CURRENCY-OUT TO
004660              EXWEXP-TAB-CURRENCY (EXWEXP-TAB-COUNT).
004670     MOVE     EXWTXN-CATEGORY         TO
004680              EXWEXP-TAB-CATEGORY (EXWEXP-TAB-COUNT).
004690     MOVE     EXWTXN-DESCRIPTION      TO
004700              EXWEXP-TAB-DESCRIPTION (EXWEXP-TAB-COUNT).
004710     MOVE     EXWTXN-EXPENSE-DATE     TO
004720              EXWEXP-TAB-DATE (EXWEXP-TAB-COUNT).
004730     MOVE     "SUBMITTED "            TO
004740              EXWEXP-TAB-STATUS (EXWEXP-TAB-COUNT).
004750     MOVE     WK-CM-RUN-TS            TO
004760              EXWEXP-TAB-CREATED-TS (EXWEXP-TAB-COUNT).
004770     MOVE     WK-CM-RUN-TS            TO
004780              EXWEXP-TAB-UPDATED-TS (EXWEXP-TAB-COUNT).
004790*
004800     MOVE     WK-CM-NEXT-EXP-ID       TO WK-C-VAUDT-EXPENSE-ID.
004810     MOVE     EXWTXN-ACTOR-USER-ID    TO WK-C-VAUDT-ACTOR-USER-ID.
004820     MOVE     "SUBMIT   "             TO WK-C-VAUDT-ACTION-TYPE.
004830     MOVE     SPACES                  TO WK-C-VAUDT-COMMENT.
004840     PERFORM  E000-APPEND-AUDIT-ENTRY
004850        THRU  E099-APPEND-AUDIT-ENTRY-EX.
004860*
004870     ADD      1                       TO WK-CM-NEXT-EXP-ID.
004880     PERFORM  E900-COUNT-ONE-ACCEPTED
004890        THRU  E909-COUNT-ONE-ACCEPTED-EX.
004900     ADD      1                       TO WK-CM-SUBMIT-ACC.
004910 D199-PROCESS-SUBMIT-EX.
004920     EXIT.
004930*
004940*---------------------------------------------------------------*
004950 D200-PROCESS-APPROVE.
004960*---------------------------------------------------------------*
004970     ADD      1 TO WK-CM-APPROVE-ATT.
004980     MOVE     "APPROVE  "             TO WK-C-VEXST-TXN-TYPE.
004990     PERFORM  D500-LOOKUP-AND-GATE-EXPENSE
005000        THRU  D599-LOOKUP-AND-GATE-EXPENSE-EX.
005010     IF       NOT WK-CM-TXN-ACCEPTED
005020              GO TO D299-PROCESS-APPROVE-EX.
005030*
005040     MOVE     "APPROVED  "            TO
005050              EXWEXP-TAB-STATUS (WK-C-VEXST-EXP-IX-NUM).
005060     MOVE     WK-CM-RUN-TS            TO
005070              EXWEXP-TAB-UPDATED-TS (WK-C-VEXST-EXP-IX-NUM).
005080*
005090     MOVE     EXWTXN-EXPENSE-ID       TO WK-C-VAUDT-EXPENSE-ID.
005100     MOVE     EXWTXN-ACTOR-USER-ID    TO WK-C-VAUDT-ACTOR-USER-ID.
005110     MOVE     "APPROVE  "             TO WK-C-VAUDT-ACTION-TYPE.
005120     MOVE     SPACES                  TO WK-C-VAUDT-COMMENT.
005130     PERFORM  E000-APPEND-AUDIT-ENTRY
005140        THRU  E099-APPEND-AUDIT-ENTRY-EX.
005150     PERFORM  E900-COUNT-ONE-ACCEPTED
005160        THRU  E909-COUNT-ONE-ACCEPTED-EX.
005170     ADD      1                       TO WK-CM-APPROVE-ACC.
005180 D299-PROCESS-APPROVE-EX.
005190     EXIT.
005200*
005210*---------------------------------------------------------------*
005220 D300-PROCESS-REJECT.
005230*---------------------------------------------------------------*
005240     ADD      1 TO WK-CM-REJECT-ATT.
005250     MOVE     "REJECT   "             TO WK-C-VEXST-TXN-TYPE.
005260     PERFORM  D500-LOOKUP-AND-GATE-EXPENSE
005270        THRU  D599-LOOKUP-AND-GATE-EXPENSE-EX.
005280     IF       NOT WK-CM-TXN-ACCEPTED
005290              GO TO D399-PROCESS-REJECT-EX.
005300*
005310     MOVE     "REJECTED  "            TO
005320              EXWEXP-TAB-STATUS (WK-C-VEXST-EXP-IX-NUM).
005330     MOVE     WK-CM-RUN-TS            TO
005340              EXWEXP-TAB-UPDATED-TS (WK-C-VEXST-EXP-IX-NUM).
005350*
005360     MOVE     EXWTXN-EXPENSE-ID       TO WK-C-VAUDT-EXPENSE-ID.
005370     MOVE     EXWTXN-ACTOR-USER-ID    TO WK-C-VAUDT-ACTOR-USER-ID.
005380     MOVE     "REJECT   "             TO WK-C-VAUDT-ACTION-TYPE.
005390     MOVE     EXWTXN-REASON-COMMENT   TO WK-C-VAUDT-COMMENT.
005400     PERFORM  E000-APPEND-AUDIT-ENTRY
005410        THRU  E099-APPEND-AUDIT-ENTRY-EX.
005420     PERFORM  E900-COUNT-ONE-ACCEPTED
005430        THRU  E909-COUNT-ONE-ACCEPTED-EX.
005440     ADD      1                       TO WK-CM-REJECT-ACC.
005450 D399-PROCESS-REJECT-EX.
005460     EXIT.
005470*
005480*---------------------------------------------------------------*
005490 D400-PROCESS-REIMBURSE.
005500*---------------------------------------------------------------*
005510     ADD      1 TO WK-CM-REIMBURSE-ATT.
005520     MOVE     "REIMBURSE"             TO WK-C-VEXST-TXN-TYPE.
005530     PERFORM  D500-LOOKUP-AND-GATE-EXPENSE
005540        THRU  D599-LOOKUP-AND-GATE-EXPENSE-EX.
005550     IF       NOT WK-CM-TXN-ACCEPTED
005560              GO TO D499-PROCESS-REIMBURSE-EX.
005570*
005580     MOVE     "REIMBURSED"            TO
005590              EXWEXP-TAB-STATUS (WK-C-VEXST-EXP-IX-NUM).
005600     MOVE     WK-CM-RUN-TS            TO
005610              EXWEXP-TAB-UPDATED-TS (WK-C-VEXST-EXP-IX-NUM).
005620*
005630     MOVE     EXWTXN-EXPENSE-ID       TO WK-C-VAUDT-EXPENSE-ID.
005640     MOVE     EXWTXN-ACTOR-USER-ID    TO WK-C-VAUDT-ACTOR-USER-ID.
005650     MOVE     "REIMBURSE"             TO WK-C-VAUDT-ACTION-TYPE.
005660     MOVE     EXWTXN-REASON-COMMENT   TO WK-C-VAUDT-COMMENT.
005670     PERFORM  E000-APPEND-AUDIT-ENTRY
005680        THRU  E099-APPEND-AUDIT-ENTRY-EX.
005690     PERFORM  E900-COUNT-ONE-ACCEPTED
005700        THRU  E909-COUNT-ONE-ACCEPTED-EX.
005710     ADD      1                       TO WK-CM-REIMBURSE-ACC.
005720 D499-PROCESS-REIMBURSE-EX.
005730     EXIT.
005740*
005750*---------------------------------------------------------------*
005760 D500-LOOKUP-AND-GATE-EXPENSE.
005770*---------------------------------------------------------------*
005780     SET      WK-CM-TXN-ACCEPTED      TO FALSE.
005790     MOVE     EXWTXN-EXPENSE-ID       TO WK-C-VEXST-EXPENSE-ID.
005800     MOVE     WK-C-VACTR-ROLE         TO WK-C-VEXST-ACTOR-ROLE.
005810     CALL     "EXWVEXP" USING WK-C-VEXST-RECORD
005820                              EXWEXP-TAB-COUNT
005830                              EXWEXP-TAB.
005840     IF       WK-C-VEXST-NOT-FOUND
005850              MOVE "NOT-FOUND-EXPENSE" TO WK-C-REASON-CODE
005860              MOVE
005870              "TARGET EXPENSE NOT ON EXPENSE MASTER FILE"
005880                                      TO WK-C-EXPLANATION
005890              PERFORM C900-WRITE-EXCEPTION-LINE
005900                 THRU C999-WRITE-EXCEPTION-LINE-EX
005910              GO TO D599-LOOKUP-AND-GATE-EXPENSE-EX.
005920     IF       WK-C-VEXST-NOT-ALLOWED
005930              MOVE WK-C-VEXST-REASON-CD
005940                                      TO WK-C-REASON-CODE
005950              MOVE WK-C-VEXST-EXPLANATION
005960                                      TO WK-C-EXPLANATION
005970              PERFORM C900-WRITE-EXCEPTION-LINE
005980                 THRU C999-WRITE-EXCEPTION-LINE-EX
005990              GO TO D599-LOOKUP-AND-GATE-EXPENSE-EX.
006000     SET      WK-CM-TXN-ACCEPTED      TO TRUE.
006010 D599-LOOKUP-AND-GATE-EXPENSE-EX.
006020     EXIT.
006030*
006040 EJECT
006050*---------------------------------------------------------------*
006060 E000-APPEND-AUDIT-ENTRY.
006070*---------------------------------------------------------------*
006080     MOVE     WK-CM-NEXT-ACT-ID       TO WK-C-VAUDT-NEXT-ACT-ID.
006090     MOVE     WK-CM-RUN-TS            TO WK-C-VAUDT-TIMESTAMP.
006100     CALL     "EXWAUDT" USING WK-C-VAUDT-RECORD.
006110     IF       WK-C-VAUDT-WRITE-FAILED
006120              DISPLAY "EXWMAIN - EXWAUDT WRITE FAILED FOR ACT-ID "
006130                       WK-CM-NEXT-ACT-ID
006140              GO TO Y900-ABNORMAL-TERMINATION.
006150     ADD      1                       TO WK-CM-NEXT-ACT-ID.
006160 E099-APPEND-AUDIT-ENTRY-EX.
006170     EXIT.
006180*
006190*---------------------------------------------------------------*
006200 E900-COUNT-ONE-ACCEPTED.
006210*---------------------------------------------------------------*
006220     ADD      1                       TO WK-CM-GRAND-ACCEPTED.
006230 E909-COUNT-ONE-ACCEPTED-EX.
006240     EXIT.
006250*
006260*---------------------------------------------------------------*
006270 E950-COUNT-ONE-REJECTED.
006280*---------------------------------------------------------------*
006290     ADD      1                       TO WK-CM-GRAND-REJECTED.
006300     EVALUATE TRUE
006310         WHEN EXWTXN-TYPE-SUBMIT
006320              ADD 1                   TO WK-CM-SUBMIT-REJ
006330         WHEN EXWTXN-TYPE-APPROVE
006340              ADD 1                   TO WK-CM-APPROVE-REJ
006350         WHEN EXWTXN-TYPE-REJECT
006360              ADD 1                   TO WK-CM-REJECT-REJ
006370         WHEN EXWTXN-TYPE-REIMBURSE
006380              ADD 1                   TO WK-CM-REIMBURSE-REJ
006390     END-EVALUATE.
006400 E959-COUNT-ONE-REJECTED-EX.
006410     EXIT.
006420*
006430 EJECT
006440*---------------------------------------------------------------*
006450 F000-PRODUCE-EXWSUM-REPORT.
006460*---------------------------------------------------------------*
006470     PERFORM  F100-WRITE-HEADER-LINES
006480        THRU  F199-WRITE-HEADER-LINES-EX.
006490     PERFORM  F200-WRITE-DETAIL-LINES
006500        THRU  F299-WRITE-DETAIL-LINES-EX.
006510     PERFORM  F300-WRITE-TOTAL-LINE
006520        THRU  F399-WRITE-TOTAL-LINE-EX.
006530     PERFORM  F400-TALLY-STATUS-TOTALS
006540        THRU  F499-TALLY-STATUS-TOTALS-EX.
006550     PERFORM  F500-WRITE-STATUS-LINES
006560        THRU  F599-WRITE-STATUS-LINES-EX.
006570     PERFORM  F900-REWRITE-EXWEXP-FILE
006580        THRU  F999-REWRITE-EXWEXP-FILE-EX.
006590 F099-PRODUCE-EXWSUM-REPORT-EX.
006600     EXIT.
006610*
006620*---------------------------------------------------------------*
006630 F100-WRITE-HEADER-LINES.
006640*---------------------------------------------------------------*
006650     WRITE    WK-C-EXWSUM-PRINT-REC   FROM EXWRPT-HDR-LINE-1
006660              AFTER ADVANCING C01.
006670     MOVE     WK-CM-RUN-DATE          TO EXWRPT-HDR-RUN-DATE.
006680     MOVE     WK-CM-RUN-TIME          TO EXWRPT-HDR-RUN-TIME.
006690     WRITE    WK-C-EXWSUM-PRINT-REC   FROM EXWRPT-HDR-LINE-2
006700              AFTER ADVANCING 2 LINES.
006710 F199-WRITE-HEADER-LINES-EX.
006720     EXIT.
006730*
006740*---------------------------------------------------------------*
006750 F200-WRITE-DETAIL-LINES.
006760*---------------------------------------------------------------*
006770     MOVE     "SUBMIT   "             TO EXWRPT-DTL-TYPE.
006780     MOVE     WK-CM-SUBMIT-ATT        TO EXWRPT-DTL-ATTEMPTED.
006790     MOVE     WK-CM-SUBMIT-ACC        TO EXWRPT-DTL-ACCEPTED.
006800     MOVE     WK-CM-SUBMIT-REJ        TO EXWRPT-DTL-REJECTED.
006810     WRITE    WK-C-EXWSUM-PRINT-REC   FROM EXWRPT-DTL-LINE
006820              AFTER ADVANCING 2 LINES.
006830     MOVE     "APPROVE  "             TO EXWRPT-DTL-TYPE.
006840     MOVE     WK-CM-APPROVE-ATT       TO EXWRPT-DTL-ATTEMPTED.
006850     MOVE     WK-CM-APPROVE-ACC       TO EXWRPT-DTL-ACCEPTED.
006860     MOVE     WK-CM-APPROVE-REJ       TO EXWRPT-DTL-REJECTED.
006870     WRITE    WK-C-EXWSUM-PRINT-REC   FROM EXWRPT-DTL-LINE
006880              AFTER ADVANCING 1 LINES.
006890     MOVE     "REJECT   "             TO EXWRPT-DTL-TYPE.
006900     MOVE     WK-CM-REJECT-ATT        TO EXWRPT-DTL-ATTEMPTED.
006910     MOVE     WK-CM-REJECT-ACC        TO EXWRPT-DTL-ACCEPTED.
006920     MOVE     WK-CM-REJECT-REJ        TO EXWRPT-DTL-REJECTED.
006930     WRITE    WK-C-EXWSUM-PRINT-REC   FROM EXWRPT-DTL-LINE
006940              AFTER ADVANCING 1 LINES.
006950     MOVE     "REIMBURSE"             TO EXWRPT-DTL-TYPE.
006960     MOVE     WK-CM-REIMBURSE-ATT     TO EXWRPT-DTL-ATTEMPTED.
006970     MOVE     WK-CM-REIMBURSE-ACC     TO EXWRPT-DTL-ACCEPTED.
006980     MOVE     WK-CM-REIMBURSE-REJ     TO EXWRPT-DTL-REJECTED.
006990     WRITE    WK-C-EXWSUM-PRINT-REC   FROM EXWRPT-DTL-LINE
007000              AFTER ADVANCING 1 LINES.
007010 F299-WRITE-DETAIL-LINES-EX.
007020     EXIT.
007030*
007040*---------------------------------------------------------------*
007050 F300-WRITE-TOTAL-LINE.
007060*---------------------------------------------------------------*
007070     MOVE     WK-CM-GRAND-ACCEPTED    TO EXWRPT-TOT-ACCEPTED.
007080     MOVE     WK-CM-GRAND-REJECTED    TO EXWRPT-TOT-REJECTED.
007090     COMPUTE  EXWRPT-TOT-ATTEMPTED ROUNDED =
007100              WK-CM-GRAND-ACCEPTED + WK-CM-GRAND-REJECTED.
007110     WRITE    WK-C-EXWSUM-PRINT-REC   FROM EXWRPT-TOT-LINE
007120              AFTER ADVANCING 2 LINES.
007130 F399-WRITE-TOTAL-LINE-EX.
007140     EXIT.
007150*
007160*---------------------------------------------------------------*
007170 F400-TALLY-STATUS-TOTALS.
007180*---------------------------------------------------------------*
007190     PERFORM  F410-TALLY-ONE-STATUS
007200        THRU  F419-TALLY-ONE-STATUS-EX
007210        VARYING WK-CM-STA-IX FROM 1 BY 1
007220        UNTIL WK-CM-STA-IX > 4.
007230 F499-TALLY-STATUS-TOTALS-EX.
007240     EXIT.
007250*
007260*---------------------------------------------------------------*
007270 F410-TALLY-ONE-STATUS.
007280*---------------------------------------------------------------*
007290     PERFORM  F420-TALLY-ONE-EXPENSE
007300        THRU  F429-TALLY-ONE-EXPENSE-EX
007310        VARYING EXWEXP-IX FROM 1 BY 1
007320        UNTIL EXWEXP-IX > EXWEXP-TAB-COUNT.
007330 F419-TALLY-ONE-STATUS-EX.
007340     EXIT.
007350*
007360*---------------------------------------------------------------*
007370 F420-TALLY-ONE-EXPENSE.
007380*---------------------------------------------------------------*
007390     IF       EXWEXP-TAB-STATUS (EXWEXP-IX) =
007400              WK-CM-STA-NAME (WK-CM-STA-IX)
007410              ADD 1 TO WK-CM-STA-COUNT (WK-CM-STA-IX).
007420 F429-TALLY-ONE-EXPENSE-EX.
007430     EXIT.
007440*
007450*---------------------------------------------------------------*
007460 F500-WRITE-STATUS-LINES.
007470*---------------------------------------------------------------*
007480     PERFORM  F510-WRITE-ONE-STATUS-LINE
007490        THRU  F519-WRITE-ONE-STATUS-LINE-EX
007500        VARYING WK-CM-STA-IX FROM 1 BY 1
007510        UNTIL WK-CM-STA-IX > 4.
007520 F599-WRITE-STATUS-LINES-EX.
007530     EXIT.
007540*
007550*---------------------------------------------------------------*
007560 F510-WRITE-ONE-STATUS-LINE.
007570*---------------------------------------------------------------*
007580     MOVE     WK-CM-STA-NAME (WK-CM-STA-IX) TO EXWRPT-STA-NAME.
007590     MOVE     WK-CM-STA-COUNT (WK-CM-STA-IX) TO EXWRPT-STA-COUNT.
007600     WRITE    WK-C-EXWSUM-PRINT-REC   FROM EXWRPT-STA-LINE
007610              AFTER ADVANCING 1 LINES.
007620 F519-WRITE-ONE-STATUS-LINE-EX.
007630     EXIT.
007640*
007650 EJECT
007660*---------------------------------------------------------------*
007670 F900-REWRITE-EXWEXP-FILE.
007680*---------------------------------------------------------------*
007690     OPEN     OUTPUT EXWEXP-FILE.
007700     IF       NOT WK-C-SUCCESSFUL
007710              DISPLAY "EXWMAIN - REOPEN ERROR - EXWEXP-FILE"
007720              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007730              GO TO Y900-ABNORMAL-TERMINATION.
007740     PERFORM  F910-REWRITE-ONE-EXPENSE
007750        THRU  F919-REWRITE-ONE-EXPENSE-EX
007760        VARYING EXWEXP-IX FROM 1 BY 1
007770        UNTIL EXWEXP-IX > EXWEXP-TAB-COUNT.
007780     CLOSE    EXWEXP-FILE.
007790 F999-REWRITE-EXWEXP-FILE-EX.
007800     EXIT.
007810*
007820*---------------------------------------------------------------*
007830 F910-REWRITE-ONE-EXPENSE.
007840*---------------------------------------------------------------*
007850     MOVE     SPACES                             TO EXWEXP-REC.
007860     MOVE     EXWEXP-TAB-ID (EXWEXP-IX)          TO EXWEXP-ID.
007870     MOVE     EXWEXP-TAB-USER-ID (EXWEXP-IX)     TO
007871              EXWEXP-USER-ID.
007880     MOVE     EXWEXP-TAB-AMOUNT (EXWEXP-IX)      TO EXWEXP-AMOUNT.
007890     MOVE     EXWEXP-TAB-CURRENCY (EXWEXP-IX)    TO
007891              EXWEXP-CURRENCY.
007900     MOVE     EXWEXP-TAB-CATEGORY (EXWEXP-IX)    TO
007901              EXWEXP-CATEGORY.
007910     MOVE     EXWEXP-TAB-DESCRIPTION (EXWEXP-IX) TO
007911              EXWEXP-DESCRIPTION.
007920     MOVE     EXWEXP-TAB-DATE (EXWEXP-IX)        TO EXWEXP-DATE.
007930     MOVE     EXWEXP-TAB-STATUS (EXWEXP-IX)      TO EXWEXP-STATUS.
007940     MOVE     EXWEXP-TAB-CREATED-TS (EXWEXP-IX)  TO
007941              EXWEXP-CREATED-TS.
007950     MOVE     EXWEXP-TAB-UPDATED-TS (EXWEXP-IX)  TO
007951              EXWEXP-UPDATED-TS.
007960     WRITE    EXWEXP-REC.
007970 F919-REWRITE-ONE-EXPENSE-EX.
007980     EXIT.
007990*
008000 EJECT
008010*---------------------------------------------------------------*
008020 Y900-ABNORMAL-TERMINATION.
008030*---------------------------------------------------------------*
008040     PERFORM  Z000-END-PROGRAM-ROUTINE
008050        THRU  Z099-END-PROGRAM-ROUTINE-EX.
008060     GOBACK.
008070*
008080*---------------------------------------------------------------*
008090 Z000-END-PROGRAM-ROUTINE.
008100*---------------------------------------------------------------*
008110     CLOSE    EXWTXN-FILE.
008120     CLOSE    EXWEXR-RPT.
008130     CLOSE    EXWSUM-RPT.
008140 Z099-END-PROGRAM-ROUTINE-EX.
008150     EXIT.
008160*
008170******************************************************************
008180**************** END OF PROGRAM SOURCE -  EXWMAIN ***************
008190******************************************************************
