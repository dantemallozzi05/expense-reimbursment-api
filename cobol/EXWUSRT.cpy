000100************************************************************ EXWUSRT
000200*    EXWUSRT.CPYBK
000300*    IN-MEMORY USER TABLE - THE WHOLE OF EXWUSR-FILE IS READ
000400*    INTO THIS TABLE ONCE AT START OF RUN (EXWMAIN PARA A100)
000500*    AND SEARCHED BY EXWUSR-TAB-ID WITH SEARCH ALL (SEE
000600*    EXWVUSR).  COPIED INTO EXWMAIN WORKING-STORAGE AND INTO
000700*    EXWVUSR'S LINKAGE SECTION SO BOTH SEE THE SAME LAYOUT.
000800*----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*----------------------------------------------------------------
001100*|USER    |DATE      | TAG      | DESCRIPTION                  |*
001200*----------------------------------------------------------------
001300*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
001400*----------------------------------------------------------------
001500*|GTAN    |09/06/2003| EXW0102  | ADDED EXWUSR-TAB-ROLE 88-LEVELS|*
001600*|        |          |          | FOR CLEARER ROLE-GATE TESTS    |*
001700*----------------------------------------------------------------
001800    01  EXWUSR-TAB-COUNT            PIC 9(09)   COMP VALUE ZERO.
001900
002000    01  EXWUSR-TAB.
002100        05  EXWUSR-TAB-ENTRY OCCURS 1 TO 5000 TIMES
002200                             DEPENDING ON EXWUSR-TAB-COUNT
002300                             ASCENDING KEY IS EXWUSR-TAB-ID
002400                             INDEXED BY EXWUSR-IX.
002500            10  EXWUSR-TAB-ID           PIC 9(09).
002600            10  EXWUSR-TAB-NAME         PIC X(60).
002700            10  EXWUSR-TAB-EMAIL        PIC X(60).
002800            10  EXWUSR-TAB-PWD-HASH     PIC X(64).
002900            10  EXWUSR-TAB-ROLE         PIC X(08).
003000                88  EXWUSR-TAB-ROLE-EMPLOYEE    VALUE "EMPLOYEE".
003100                88  EXWUSR-TAB-ROLE-MANAGER     VALUE "MANAGER ".
003200                88  EXWUSR-TAB-ROLE-FINANCE     VALUE "FINANCE ".
003250            10  FILLER                  PIC X(10).
