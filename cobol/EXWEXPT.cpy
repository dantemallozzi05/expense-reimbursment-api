000100************************************************************ EXWEXPT
000200*    EXWEXPT.CPYBK
000300*    IN-MEMORY EXPENSE TABLE - THE WHOLE OF EXWEXP-FILE IS
000400*    READ INTO THIS TABLE ONCE AT START OF RUN (EXWMAIN PARA
000500*    A200), KEPT ASCENDING ON EXWEXP-TAB-ID (NEW CLAIMS ARE
000600*    ALWAYS APPENDED WITH THE NEXT HIGHER ID SO THE ASCENDING
000700*    KEY IS PRESERVED WITHOUT A RE-SORT) AND SEARCHED WITH
000800*    SEARCH ALL BY EXWVEXP.  REWRITTEN IN FULL AT END OF RUN.
000900*    COPIED INTO EXWMAIN WORKING-STORAGE AND INTO EXWVEXP'S
001000*    LINKAGE SECTION SO BOTH SEE THE SAME LAYOUT.
001100*----------------------------------------------------------------
001200* HISTORY OF MODIFICATION:
001300*----------------------------------------------------------------
001400*|USER    |DATE      | TAG      | DESCRIPTION                  |*
001500*----------------------------------------------------------------
001600*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
001700*----------------------------------------------------------------
001800*|PLIM    |19/08/2009| EXW0150  | RAISED MAX OCCURS FROM 20000   |*
001900*|        |          |          | TO 50000 - VOLUME GROWTH       |*
002000*----------------------------------------------------------------
002100    01  EXWEXP-TAB-COUNT            PIC 9(09)   COMP VALUE ZERO.
002200
002300    01  EXWEXP-TAB.
002400        05  EXWEXP-TAB-ENTRY OCCURS 1 TO 50000 TIMES
002500                             DEPENDING ON EXWEXP-TAB-COUNT
002600                             ASCENDING KEY IS EXWEXP-TAB-ID
002700                             INDEXED BY EXWEXP-IX.
002800            10  EXWEXP-TAB-ID           PIC 9(09).
002900            10  EXWEXP-TAB-USER-ID      PIC 9(09).
003000            10  EXWEXP-TAB-AMOUNT       PIC S9(09)V99 COMP-3.
003100            10  EXWEXP-TAB-CURRENCY     PIC X(03).
003200            10  EXWEXP-TAB-CATEGORY     PIC X(08).
003300            10  EXWEXP-TAB-DESCRIPTION  PIC X(500).
003400            10  EXWEXP-TAB-DATE         PIC 9(08).
003500            10  EXWEXP-TAB-STATUS       PIC X(10).
003600                88  EXWEXP-TAB-STA-SUBMITTED    VALUE "SUBMITTED ".
003700                88  EXWEXP-TAB-STA-APPROVED     VALUE "APPROVED  ".
003800                88  EXWEXP-TAB-STA-REJECTED     VALUE "REJECTED  ".
003900                88  EXWEXP-TAB-STA-REIMBURSED   VALUE "REIMBURSED".
004000            10  EXWEXP-TAB-CREATED-TS   PIC 9(14).
004100            10  EXWEXP-TAB-UPDATED-TS   PIC 9(14).
004150            10  FILLER                  PIC X(10).
