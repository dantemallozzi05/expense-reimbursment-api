000100************************************************************* EXWCOM
000200*    EXWCOM.CPYBK
000300*    COMMON RUN WORK AREA FOR THE EXPENSE REIMBURSEMENT BATCH.
000400*    HOLDS THE RUN TIMESTAMP, THE RUNNING EXP-ID/ACT-ID
000500*    COUNTERS, AND THE CONTROL TOTALS ACCUMULATED WHILE THE
000600*    TRANSACTION FILE IS BEING PROCESSED.
000700*----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------
001000*|USER    |DATE      | TAG      | DESCRIPTION                  |*
001100*----------------------------------------------------------------
001200*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
001300*----------------------------------------------------------------
001400*|RSANTOS |02/11/1998| EXW0044  | Y2K - EXPANDED WK-CM-RUN-TS    |*
001500*|        |          |          | FROM 9(06) TO 9(14) CCYYMMDD- |*
001600*|        |          |          | HHMMSS                        |*
001700*----------------------------------------------------------------
001800*|GTAN    |09/06/2003| EXW0102  | ADDED WK-CM-REJECTED-CNT SPLIT |*
001900*|        |          |          | BY REASON FOR AUDIT REQUEST    |*
002000*----------------------------------------------------------------
002050*|MFONG   |22/03/2005| EXW0119  | WIDENED WK-CM-STA-NAME TO X(10)|*
002060*|        |          |          | TO MATCH EXWEXP-STATUS - WAS   |*
002070*|        |          |          | TRUNCATING "REIMBURSED"        |*
002080*----------------------------------------------------------------
002100    05  WK-CM-RUN-DATE              PIC 9(08).
002200    05  WK-CM-RUN-TIME              PIC 9(06).
002300    05  WK-CM-RUN-TS.
002400        10  WK-CM-RUN-TS-DATE       PIC 9(08).
002500        10  WK-CM-RUN-TS-TIME       PIC 9(06).
002600
002700*    RUNNING "NEXT ID" COUNTERS - SEEDED AT START OF RUN FROM
002800*    THE HIGHEST KEY ALREADY ON THE RESPECTIVE MASTER FILE.
002900    05  WK-CM-NEXT-EXP-ID           PIC 9(09)   COMP.
003000    05  WK-CM-NEXT-ACT-ID           PIC 9(09)   COMP.
003100
003200*    CONTROL TOTALS - ATTEMPTED/ACCEPTED/REJECTED BY TXN-TYPE.
003300    05  WK-CM-TOTALS.
003400        10  WK-CM-SUBMIT-ATT        PIC 9(07)   COMP.
003500        10  WK-CM-SUBMIT-ACC        PIC 9(07)   COMP.
003600        10  WK-CM-SUBMIT-REJ        PIC 9(07)   COMP.
003700        10  WK-CM-APPROVE-ATT       PIC 9(07)   COMP.
003800        10  WK-CM-APPROVE-ACC       PIC 9(07)   COMP.
003900        10  WK-CM-APPROVE-REJ       PIC 9(07)   COMP.
004000        10  WK-CM-REJECT-ATT        PIC 9(07)   COMP.
004100        10  WK-CM-REJECT-ACC        PIC 9(07)   COMP.
004200        10  WK-CM-REJECT-REJ        PIC 9(07)   COMP.
004300        10  WK-CM-REIMBURSE-ATT     PIC 9(07)   COMP.
004400        10  WK-CM-REIMBURSE-ACC     PIC 9(07)   COMP.
004500        10  WK-CM-REIMBURSE-REJ     PIC 9(07)   COMP.
004600    05  WK-CM-GRAND-ACCEPTED        PIC 9(07)   COMP.
004700    05  WK-CM-GRAND-REJECTED        PIC 9(07)   COMP.
004800
004900*    PER-STATUS COUNTS OF THE EXPENSE MASTER AT END OF RUN -
005000*    THE CONTROL-BREAK ACCUMULATOR FOR THE SUMMARY-REPORT
005100*    STATUS-COUNT BLOCK.  SUBSCRIPTED BY WK-CM-STA-IX, SEARCHED
005200*    ON WK-CM-STA-NAME (EXP-STATUS) RATHER THAN RE-SORTING THE
005300*    WHOLE EXPENSE TABLE.
005400    05  WK-CM-STATUS-TOTALS.
005500        10  WK-CM-STA-ENTRY OCCURS 4 TIMES
005600                            INDEXED BY WK-CM-STA-IX.
005700            15  WK-CM-STA-NAME      PIC X(10).
005800            15  WK-CM-STA-COUNT     PIC 9(07)   COMP.
005900
006000*    MISCELLANEOUS RUN SWITCHES.
006100    05  WK-CM-SWITCHES.
006200        10  WK-CM-TXN-EOF-SW        PIC X(01)   VALUE "N".
006300            88  WK-CM-TXN-EOF                   VALUE "Y".
006400        10  WK-CM-ACTOR-FOUND-SW    PIC X(01)   VALUE "N".
006500            88  WK-CM-ACTOR-FOUND               VALUE "Y".
006800        10  WK-CM-TXN-ACCEPTED-SW   PIC X(01)   VALUE "N".
006900            88  WK-CM-TXN-ACCEPTED               VALUE "Y".
