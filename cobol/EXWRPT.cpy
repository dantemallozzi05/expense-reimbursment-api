000100************************************************************* EXWRPT
000200*    EXWRPT.CPYBK
000300*    PRINT-LINE LAYOUTS FOR THE EXCEPTION-REPORT AND THE
000400*    SUMMARY-REPORT.  BOTH REPORTS ARE 132-BYTE LINE SEQUENTIAL
000500*    PRINT FILES.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900*|USER    |DATE      | TAG      | DESCRIPTION                  |*
001000*----------------------------------------------------------------
001100*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
001200*----------------------------------------------------------------
001300*|GTAN    |09/06/2003| EXW0102  | ADDED THE STATUS-COUNT LINE    |*
001400*|        |          |          | FOR THE YEAR-END AUDIT REQUEST |*
001500*----------------------------------------------------------------
001600*    EXCEPTION-REPORT LINE - ONE PER REJECTED TRANSACTION, IN
001700*    THE ORDER ENCOUNTERED.  THE TYPE FIELD WAS WIDENED UNDER
001800*    EXW0119 (SEE EXWTXN.CPYBK HISTORY) SO "REIMBURSE" NO LONGER
001900*    TRUNCATES TO "REIMBURS".
002000    01  EXWRPT-EXCEPTION-LINE.
002100        05  EXWRPT-EXC-TYPE         PIC X(09).
002200        05  FILLER                  PIC X(01)   VALUE SPACE.
002300        05  EXWRPT-EXC-ACTOR        PIC Z(09).
002400        05  FILLER                  PIC X(01)   VALUE SPACE.
002500        05  EXWRPT-EXC-EXPENSE-ID   PIC Z(09).
002600        05  FILLER                  PIC X(01)   VALUE SPACE.
002700        05  EXWRPT-EXC-REASON-CODE  PIC X(20).
002800        05  FILLER                  PIC X(01)   VALUE SPACE.
002900        05  EXWRPT-EXC-EXPLANATION  PIC X(40).
003000        05  FILLER                  PIC X(41)   VALUE SPACES.
003100
003200*    SUMMARY-REPORT HEADER BLOCK.
003300    01  EXWRPT-HDR-LINE-1.
003400        05  FILLER                  PIC X(40)   VALUE SPACES.
003500        05  EXWRPT-HDR-TITLE        PIC X(53)   VALUE
003600            "EXPENSE REIMBURSEMENT WORKFLOW - RUN CONTROL SUMMARY".
003700        05  FILLER                  PIC X(39)   VALUE SPACES.
003800
003900    01  EXWRPT-HDR-LINE-2.
004000        05  FILLER                  PIC X(05)   VALUE "RUN: ".
004100        05  EXWRPT-HDR-RUN-DATE     PIC 9(08).
004200        05  FILLER                  PIC X(02)   VALUE SPACES.
004300        05  EXWRPT-HDR-RUN-TIME     PIC 9(06).
004400        05  FILLER                  PIC X(111)  VALUE SPACES.
004500
004600*    SUMMARY-REPORT DETAIL LINE - ONE PER TXN-TYPE.
004700    01  EXWRPT-DTL-LINE.
004800        05  EXWRPT-DTL-TYPE         PIC X(09).
004900        05  FILLER                  PIC X(03)   VALUE SPACES.
005000        05  FILLER                  PIC X(11)   VALUE "ATTEMPTED: ".
005100        05  EXWRPT-DTL-ATTEMPTED    PIC Z(06)9.
005200        05  FILLER                  PIC X(03)   VALUE SPACES.
005300        05  FILLER                  PIC X(10)   VALUE "ACCEPTED: ".
005400        05  EXWRPT-DTL-ACCEPTED     PIC Z(06)9.
005500        05  FILLER                  PIC X(03)   VALUE SPACES.
005600        05  FILLER                  PIC X(10)   VALUE "REJECTED: ".
005700        05  EXWRPT-DTL-REJECTED     PIC Z(06)9.
005800        05  FILLER                  PIC X(62)   VALUE SPACES.
005900
006000*    SUMMARY-REPORT GRAND-TOTAL LINE.
006100    01  EXWRPT-TOT-LINE.
006200        05  EXWRPT-TOT-LABEL        PIC X(14)   VALUE
006300            "GRAND TOTALS: ".
006400        05  FILLER                  PIC X(10)   VALUE "ACCEPTED: ".
006500        05  EXWRPT-TOT-ACCEPTED     PIC Z(06)9.
006600        05  FILLER                  PIC X(03)   VALUE SPACES.
006700        05  FILLER                  PIC X(10)   VALUE "REJECTED: ".
006800        05  EXWRPT-TOT-REJECTED     PIC Z(06)9.
006900        05  FILLER                  PIC X(03)   VALUE SPACES.
007000        05  FILLER                  PIC X(11)   VALUE "ATTEMPTED: ".
007100        05  EXWRPT-TOT-ATTEMPTED    PIC Z(06)9.
007200        05  FILLER                  PIC X(60)   VALUE SPACES.
007300
007400*    SUMMARY-REPORT STATUS-COUNT LINE - ONE PER EXP-STATUS,
007500*    THE CONTROL BREAK OVER THE SORTED EXPENSE TABLE.
007600    01  EXWRPT-STA-LINE.
007700        05  FILLER                  PIC X(15)   VALUE
007800            "EXPENSE STATUS ".
007900        05  EXWRPT-STA-NAME         PIC X(10).
008000        05  FILLER                  PIC X(05)   VALUE SPACES.
008100        05  FILLER                  PIC X(08)   VALUE "COUNT: ".
008200        05  EXWRPT-STA-COUNT        PIC Z(06)9.
008300        05  FILLER                  PIC X(87)   VALUE SPACES.
