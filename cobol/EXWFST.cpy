000100************************************************************* EXWFST
000200*    EXWFST.CPYBK
000300*    GENERIC FILE STATUS CONDITION NAMES - SHARED BY EVERY
000400*    SELECT CLAUSE IN THE EXPENSE WORKFLOW SUBSYSTEM.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800*|USER    |DATE      | TAG      | DESCRIPTION                  |*
000900*----------------------------------------------------------------
001000*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION - LIFTED FROM |*
001100*|        |          |          | THE TRF FILE STATUS COPYBOOK  |*
001200*----------------------------------------------------------------
001300*|RSANTOS |02/11/1998| EXW0044  | ADDED WK-C-DUPLICATE-KEY FOR  |*
001400*|        |          |          | Y2K MASTER REBUILD JOB        |*
001450*----------------------------------------------------------------
001460*|PTAN    |04/05/2011| EXW0157  | ADDED WK-C-FILE-NOT-FOUND FOR |*
001470*|        |          |          | OPEN OF A FIRST-RUN FILE THAT |*
001480*|        |          |          | HAS NOT BEEN CREATED YET      |*
001500*----------------------------------------------------------------
001600    05  WK-C-FILE-STATUS            PIC X(02).
001700        88  WK-C-SUCCESSFUL                 VALUE "00".
001800        88  WK-C-END-OF-FILE                VALUE "10".
001900        88  WK-C-RECORD-NOT-FOUND           VALUE "23".
002000        88  WK-C-DUPLICATE-KEY              VALUE "22".
002100        88  WK-C-BOUNDARY-VIOLATION         VALUE "34".
002150        88  WK-C-FILE-NOT-FOUND             VALUE "35".
