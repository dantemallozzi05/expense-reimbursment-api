000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      EXWVUSR.
000140 AUTHOR.          R SANTOS.
000150 INSTALLATION.    FINANCE SYSTEMS DIVISION.
000160 DATE-WRITTEN.    16 MAR 1994.
000170 DATE-COMPILED.
000180 SECURITY.        NONE.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THAT THE
000210*               ACTING USER NAMED ON A TRANSACTION EXISTS ON THE
000220*               USER MASTER TABLE.  THE TABLE ITSELF IS LOADED
000230*               BY EXWMAIN AND PASSED IN WHOLE ON EACH CALL - THIS
000240*               ROUTINE ONLY SEARCHES IT.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290*|USER    |DATE      | TAG      | DESCRIPTION                  |*
000300*----------------------------------------------------------------
000310*|RSANTOS |16/03/1994| EXW0001  | INITIAL VERSION                |*
000320*----------------------------------------------------------------
000330*|GTAN    |09/06/2003| EXW0102  | RETURNS ROLE VIA 88-LEVEL NAMES|*
000340*|        |          |          | RATHER THAN A RAW COMPARE      |*
000350*----------------------------------------------------------------
000360 EJECT
000370**********************
000380 ENVIRONMENT DIVISION.
000390**********************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-AS400.
000420 OBJECT-COMPUTER.  IBM-AS400.
000430 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000440*
000450***************
000460 DATA DIVISION.
000470***************
000480 WORKING-STORAGE SECTION.
000490*************************
000500 01  FILLER                          PIC X(24)        VALUE
000510     "** PROGRAM EXWVUSR **".
000520*
000530*    DIAGNOSTIC WORK AREA - USED ONLY WHEN DISPLAYING A LOOKUP
000540*    MISS TO THE JOB LOG.  KEPT AS REDEFINES OF ONE 01 SO THE
000550*    THREE VIEWS OF THE ACTOR-ID CANNOT DRIFT OUT OF STEP.
000560 01  WK-W-TRACE-AREA.
000570     05  WK-W-TRACE-USER-ID          PIC 9(09).
000580 01  WK-W-TRACE-EDIT-VIEW REDEFINES WK-W-TRACE-AREA.
000590     05  WK-W-TRACE-USER-ID-X        PIC X(09).
000600 01  WK-W-TRACE-SPLIT-VIEW REDEFINES WK-W-TRACE-AREA.
000610     05  WK-W-TRACE-USER-ID-HI       PIC 9(05).
000620     05  WK-W-TRACE-USER-ID-LO       PIC 9(04).
000630*
000640*****************
000650 LINKAGE SECTION.
000660*****************
000670 COPY VACTR.
000680*
000690*    THE USER TABLE ARRIVES FROM EXWMAIN'S WORKING-STORAGE.  THE
000700*    LAYOUT BELOW MUST STAY IN STEP WITH EXWUSRT.CPYBK BY HAND -
000710*    A COPY OF THAT BOOK CANNOT BE USED HERE BECAUSE ITS VALUE
000720*    CLAUSE ON EXWUSR-TAB-COUNT IS NOT ALLOWED IN LINKAGE SECTION.
000730 01  EXWUSR-TAB-COUNT                PIC 9(09)   COMP.
000740 01  EXWUSR-TAB.
000750     05  EXWUSR-TAB-ENTRY OCCURS 1 TO 5000 TIMES
000760                          DEPENDING ON EXWUSR-TAB-COUNT
000770                          ASCENDING KEY IS EXWUSR-TAB-ID
000780                          INDEXED BY EXWUSR-IX.
000790         10  EXWUSR-TAB-ID           PIC 9(09).
000800         10  EXWUSR-TAB-NAME         PIC X(60).
000810         10  EXWUSR-TAB-EMAIL        PIC X(60).
000820         10  EXWUSR-TAB-PWD-HASH     PIC X(64).
000830         10  EXWUSR-TAB-ROLE         PIC X(08).
000840             88  EXWUSR-TAB-ROLE-EMPLOYEE    VALUE "EMPLOYEE".
000850             88  EXWUSR-TAB-ROLE-MANAGER     VALUE "MANAGER ".
000860             88  EXWUSR-TAB-ROLE-FINANCE     VALUE "FINANCE ".
000865         10  FILLER                  PIC X(10).
000870 EJECT
000880*******************************************************
000890 PROCEDURE DIVISION USING WK-C-VACTR-RECORD,
000900                          EXWUSR-TAB-COUNT,
000910                          EXWUSR-TAB.
000920*******************************************************
000930 MAIN-MODULE.
000940     PERFORM  A000-PROCESS-CALLED-ROUTINE
000950        THRU  A099-PROCESS-CALLED-ROUTINE-EX.
000960     PERFORM  Z000-END-PROGRAM-ROUTINE
000970        THRU  Z999-END-PROGRAM-ROUTINE-EX.
000980     EXIT PROGRAM.
000990*
001000*---------------------------------------------------------------*
001010 A000-PROCESS-CALLED-ROUTINE.
001020*---------------------------------------------------------------*
001030     MOVE     "N"                    TO WK-C-VACTR-FOUND-SW.
001040     MOVE     SPACES                 TO WK-C-VACTR-ROLE
001050                                         WK-C-VACTR-NAME.
001060     MOVE     WK-C-VACTR-USER-ID     TO WK-W-TRACE-USER-ID.
001070     IF       EXWUSR-TAB-COUNT = ZERO
001080              DISPLAY "EXWVUSR - NO USERS ON FILE - REQUESTED ID "
001090                       WK-W-TRACE-USER-ID-X
001100              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001110     SEARCH ALL EXWUSR-TAB-ENTRY
001120         AT END
001130              DISPLAY "EXWVUSR - USER-ID NOT FOUND "
001140                       WK-W-TRACE-USER-ID-X
001150              DISPLAY "EXWVUSR - GROUP/SEQUENCE "
001160                       WK-W-TRACE-USER-ID-HI "/"
001170                       WK-W-TRACE-USER-ID-LO
001180              GO TO A099-PROCESS-CALLED-ROUTINE-EX
001190         WHEN EXWUSR-TAB-ID (EXWUSR-IX) = WK-C-VACTR-USER-ID
001200              PERFORM A080-MOVE-DATA
001210                 THRU A089-MOVE-DATA-EX.
001220     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001230*
001240*---------------------------------------------------------------*
001250 A080-MOVE-DATA.
001260*---------------------------------------------------------------*
001270     SET      WK-C-VACTR-FOUND       TO TRUE.
001280     MOVE     EXWUSR-TAB-ROLE (EXWUSR-IX) TO WK-C-VACTR-ROLE.
001290     MOVE     EXWUSR-TAB-NAME (EXWUSR-IX) TO WK-C-VACTR-NAME.
001300 A089-MOVE-DATA-EX.
001310     EXIT.
001320 A099-PROCESS-CALLED-ROUTINE-EX.
001330     EXIT.
001340*
001350 EJECT
001360*---------------------------------------------------------------*
001370 Z000-END-PROGRAM-ROUTINE.
001380*---------------------------------------------------------------*
001390     CONTINUE.
001400 Z999-END-PROGRAM-ROUTINE-EX.
001410     EXIT.
