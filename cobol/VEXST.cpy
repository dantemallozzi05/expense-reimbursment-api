000100************************************************************* VEXST
000200*    VEXST.CPYBK
000300*    LINKAGE RECORD FOR CALLED ROUTINE EXWVEXP - LOOKS UP AN
000400*    EXPENSE ON THE EXPENSE MASTER TABLE AND GATES APPROVE /
000500*    REJECT / REIMBURSE AGAINST THE ACTOR'S ROLE AND THE
000600*    EXPENSE'S CURRENT STATUS.
000700*----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------
001000*|USER    |DATE      | TAG      | DESCRIPTION                  |*
001100*----------------------------------------------------------------
001200*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
001300*----------------------------------------------------------------
001400*|GTAN    |09/06/2003| EXW0102  | ADDED WK-C-VEXST-EXP-IX SO THE |*
001500*|        |          |          | CALLER CAN REWRITE THE MASTER  |*
001600*|        |          |          | TABLE ENTRY WITHOUT A SECOND   |*
001700*|        |          |          | SEARCH ALL                     |*
001800*----------------------------------------------------------------
001900    01  WK-C-VEXST-RECORD.
002000        05  WK-C-VEXST-INPUT.
002100            10  WK-C-VEXST-EXPENSE-ID   PIC 9(09).
002200            10  WK-C-VEXST-ACTOR-ROLE   PIC X(08).
002300            10  WK-C-VEXST-TXN-TYPE     PIC X(09).
002400        05  WK-C-VEXST-OUTPUT.
002500            10  WK-C-VEXST-FOUND-SW     PIC X(01).
002600                88  WK-C-VEXST-FOUND            VALUE "Y".
002700                88  WK-C-VEXST-NOT-FOUND        VALUE "N".
002800            10  WK-C-VEXST-ALLOWED-SW   PIC X(01).
002900                88  WK-C-VEXST-ALLOWED          VALUE "Y".
003000                88  WK-C-VEXST-NOT-ALLOWED      VALUE "N".
003100            10  WK-C-VEXST-EXP-IX-NUM   PIC 9(09)   COMP.
003200            10  WK-C-VEXST-REASON-CD    PIC X(20).
003300            10  WK-C-VEXST-EXPLANATION  PIC X(40).
003350        05  FILLER                      PIC X(10).
