000100************************************************************* VAUDT
000200*    VAUDT.CPYBK
000300*    LINKAGE RECORD FOR CALLED ROUTINE EXWAUDT - APPENDS ONE
000400*    ENTRY TO THE ACTION-FILE AUDIT TRAIL.  THE ROUTINE OWNS
000500*    THE ACTION-FILE ITSELF (OPEN EXTEND / WRITE / CLOSE ON
000600*    EVERY CALL) SO NO OTHER PROGRAM TOUCHES IT.
000700*----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------
001000*|USER    |DATE      | TAG      | DESCRIPTION                  |*
001100*----------------------------------------------------------------
001200*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
001300*----------------------------------------------------------------
001400    01  WK-C-VAUDT-RECORD.
001500        05  WK-C-VAUDT-INPUT.
001600            10  WK-C-VAUDT-NEXT-ACT-ID  PIC 9(09)   COMP.
001700            10  WK-C-VAUDT-EXPENSE-ID   PIC 9(09).
001800            10  WK-C-VAUDT-ACTOR-USER-ID PIC 9(09).
001900            10  WK-C-VAUDT-ACTION-TYPE  PIC X(09).
002000            10  WK-C-VAUDT-COMMENT      PIC X(500).
002100            10  WK-C-VAUDT-TIMESTAMP    PIC 9(14).
002200        05  WK-C-VAUDT-OUTPUT.
002300            10  WK-C-VAUDT-WRITE-SW     PIC X(01).
002400                88  WK-C-VAUDT-WRITE-OK         VALUE "Y".
002500                88  WK-C-VAUDT-WRITE-FAILED     VALUE "N".
002550        05  FILLER                      PIC X(10).
