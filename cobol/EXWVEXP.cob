000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      EXWVEXP.
000140 AUTHOR.          R SANTOS.
000150 INSTALLATION.    FINANCE SYSTEMS DIVISION.
000160 DATE-WRITTEN.    18 MAR 1994.
000170 DATE-COMPILED.
000180 SECURITY.        NONE.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP AN EXPENSE ON
000210*               THE IN-MEMORY EXPENSE TABLE AND, FOR APPROVE/
000220*               REJECT/REIMBURSE TRANSACTIONS, GATE THE REQUEST
000230*               AGAINST THE ACTOR'S ROLE AND THE EXPENSE'S CURRENT
000240*               STATUS.  THE TABLE IS LOADED AND OWNED BY EXWMAIN
000250*               AND PASSED IN WHOLE ON EACH CALL.
000260*
000270*================================================================
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300*|USER    |DATE      | TAG      | DESCRIPTION                  |*
000310*----------------------------------------------------------------
000320*|RSANTOS |18/03/1994| EXW0001  | INITIAL VERSION                |*
000330*----------------------------------------------------------------
000340*|GTAN    |03/02/1996| EXW0021  | REIMBURSE NOW REQUIRES PRIOR   |*
000350*|        |          |          | STATUS APPROVED, NOT SUBMITTED |*
000360*----------------------------------------------------------------
000370*|GTAN    |09/06/2003| EXW0102  | RETURNS WK-C-VEXST-EXP-IX-NUM  |*
000380*|        |          |          | SO EXWMAIN CAN REWRITE THE     |*
000390*|        |          |          | TABLE ENTRY WITHOUT SEARCHING  |*
000400*|        |          |          | AGAIN                          |*
000410*----------------------------------------------------------------
000420 EJECT
000430**********************
000440 ENVIRONMENT DIVISION.
000450**********************
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  IBM-AS400.
000480 OBJECT-COMPUTER.  IBM-AS400.
000490 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000500*
000510***************
000520 DATA DIVISION.
000530***************
000540 WORKING-STORAGE SECTION.
000550*************************
000560 01  FILLER                          PIC X(24)        VALUE
000570     "** PROGRAM EXWVEXP **".
000580*
000590 01  WK-W-WORK-AREA.
000600     05  WK-W-ROLE-OK-SW             PIC X(01)   VALUE "N".
000610         88  WK-W-ROLE-OK                        VALUE "Y".
000620     05  WK-W-STATE-OK-SW            PIC X(01)   VALUE "N".
000630         88  WK-W-STATE-OK                       VALUE "Y".
000640     05  WK-W-SEARCH-COUNT           PIC 9(09)   COMP VALUE ZERO.
000650*
000660*    ALTERNATE VIEW OF THE WORK AREA USED WHEN LOGGING A LOOKUP
000670*    MISS TO THE CONSOLE - KEPT AS A REDEFINES RATHER THAN A
000680*    SEPARATE 01 SO THE TWO NEVER GET OUT OF STEP.
000690 01  WK-W-DISPLAY-VIEW REDEFINES WK-W-WORK-AREA.
000700     05  WK-W-DISPLAY-ROLE-SW        PIC X(01).
000710     05  WK-W-DISPLAY-STATE-SW       PIC X(01).
000720     05  FILLER                      PIC 9(09).
000730*
000740*    TRACE AREA - BUILT UP FOR THE "EXPENSE NOT FOUND" CONSOLE
000750*    MESSAGE.  TWO REDEFINED VIEWS SO THE SAME BYTES CAN BE
000760*    DISPLAYED EITHER AS A PLAIN NUMBER OR SPLIT FOR THE JOB LOG.
000770 01  WK-W-EXP-TRACE-AREA.
000780     05  WK-W-EXP-TRACE-ID           PIC 9(09).
000790 01  WK-W-EXP-TRACE-EDIT REDEFINES WK-W-EXP-TRACE-AREA.
000800     05  WK-W-EXP-TRACE-ID-X         PIC X(09).
000810 01  WK-W-EXP-TRACE-SPLIT REDEFINES WK-W-EXP-TRACE-AREA.
000820     05  WK-W-EXP-TRACE-ID-HI        PIC 9(05).
000830     05  WK-W-EXP-TRACE-ID-LO        PIC 9(04).
000840*
000850*****************
000860 LINKAGE SECTION.
000870*****************
000880 COPY VEXST.
000890*
000900*    THE EXPENSE TABLE ARRIVES FROM EXWMAIN'S WORKING-STORAGE. THE
000910*    LAYOUT BELOW MUST STAY IN STEP WITH EXWEXPT.CPYBK BY HAND -
000920*    A COPY OF THAT BOOK CANNOT BE USED HERE BECAUSE ITS VALUE
000930*    CLAUSE ON EXWEXP-TAB-COUNT IS NOT ALLOWED IN LINKAGE SECTION.
000940 01  EXWEXP-TAB-COUNT                PIC 9(09)   COMP.
000950 01  EXWEXP-TAB.
000960     05  EXWEXP-TAB-ENTRY OCCURS 1 TO 50000 TIMES
000970                          DEPENDING ON EXWEXP-TAB-COUNT
000980                          ASCENDING KEY IS EXWEXP-TAB-ID
000990                          INDEXED BY EXWEXP-IX.
001000         10  EXWEXP-TAB-ID           PIC 9(09).
001010         10  EXWEXP-TAB-USER-ID      PIC 9(09).
001020         10  EXWEXP-TAB-AMOUNT       PIC S9(09)V99 COMP-3.
001030         10  EXWEXP-TAB-CURRENCY     PIC X(03).
001040         10  EXWEXP-TAB-CATEGORY     PIC X(08).
001050         10  EXWEXP-TAB-DESCRIPTION  PIC X(500).
001060         10  EXWEXP-TAB-DATE         PIC 9(08).
001070         10  EXWEXP-TAB-STATUS       PIC X(10).
001080             88  EXWEXP-TAB-STA-SUBMITTED   VALUE "SUBMITTED ".
001090             88  EXWEXP-TAB-STA-APPROVED    VALUE "APPROVED  ".
001100             88  EXWEXP-TAB-STA-REJECTED    VALUE "REJECTED  ".
001110             88  EXWEXP-TAB-STA-REIMBURSED  VALUE "REIMBURSED".
001120         10  EXWEXP-TAB-CREATED-TS   PIC 9(14).
001130         10  EXWEXP-TAB-UPDATED-TS   PIC 9(14).
001135         10  FILLER                  PIC X(10).
001140 EJECT
001150*******************************************************
001160 PROCEDURE DIVISION USING WK-C-VEXST-RECORD,
001170                          EXWEXP-TAB-COUNT,
001180                          EXWEXP-TAB.
001190*******************************************************
001200 MAIN-MODULE.
001210     PERFORM  A000-PROCESS-CALLED-ROUTINE
001220        THRU  A099-PROCESS-CALLED-ROUTINE-EX.
001230     PERFORM  Z000-END-PROGRAM-ROUTINE
001240        THRU  Z999-END-PROGRAM-ROUTINE-EX.
001250     EXIT PROGRAM.
001260*
001270*---------------------------------------------------------------*
001280 A000-PROCESS-CALLED-ROUTINE.
001290*---------------------------------------------------------------*
001300     SET      WK-C-VEXST-NOT-FOUND    TO TRUE.
001310     SET      WK-C-VEXST-NOT-ALLOWED  TO TRUE.
001320     MOVE     ZERO                    TO WK-C-VEXST-EXP-IX-NUM.
001330     MOVE     SPACES                  TO WK-C-VEXST-REASON-CD
001340                                          WK-C-VEXST-EXPLANATION.
001350     MOVE     WK-C-VEXST-EXPENSE-ID  TO WK-W-EXP-TRACE-ID.
001360     IF       EXWEXP-TAB-COUNT = ZERO
001370              MOVE "EXPENSE-NOT-FOUND" TO WK-C-VEXST-REASON-CD
001380              MOVE "NO EXPENSES ON FILE"
001390                                       TO WK-C-VEXST-EXPLANATION
001400              DISPLAY "EXWVEXP - NO EXPENSES ON FILE - REQUESTED "
001410                       WK-W-EXP-TRACE-ID-X
001420              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001430     SEARCH ALL EXWEXP-TAB-ENTRY
001440         AT END
001450              MOVE "EXPENSE-NOT-FOUND" TO WK-C-VEXST-REASON-CD
001460              MOVE "EXPENSE-ID NOT ON THE EXPENSE MASTER"
001470                                       TO WK-C-VEXST-EXPLANATION
001480              DISPLAY "EXWVEXP - EXPENSE-ID NOT FOUND - GROUP "
001490                       WK-W-EXP-TRACE-ID-HI "/"
001500                       WK-W-EXP-TRACE-ID-LO
001510              GO TO A099-PROCESS-CALLED-ROUTINE-EX
001520         WHEN EXWEXP-TAB-ID (EXWEXP-IX) = WK-C-VEXST-EXPENSE-ID
001530              SET  WK-C-VEXST-FOUND      TO TRUE
001540              SET  WK-C-VEXST-EXP-IX-NUM TO EXWEXP-IX.
001550     PERFORM  A200-CHECK-ROLE  THRU A299-CHECK-ROLE-EX.
001560     IF       NOT WK-W-ROLE-OK
001570              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001580     PERFORM  A300-CHECK-STATUS THRU A399-CHECK-STATUS-EX.
001590     IF       WK-W-STATE-OK
001600              SET  WK-C-VEXST-ALLOWED    TO TRUE.
001610 A099-PROCESS-CALLED-ROUTINE-EX.
001620     EXIT.
001630*
001640*---------------------------------------------------------------*
001650 A200-CHECK-ROLE.
001660*---------------------------------------------------------------*
001670     SET      WK-W-ROLE-OK            TO FALSE.
001680     EVALUATE TRUE
001690         WHEN WK-C-VEXST-TXN-TYPE = "APPROVE  "
001700           OR WK-C-VEXST-TXN-TYPE = "REJECT   "
001710              IF   WK-C-VEXST-ACTOR-ROLE = "MANAGER "
001720                   MOVE "Y"           TO WK-W-ROLE-OK-SW
001730              ELSE
001740                   MOVE "ROLE-ERROR"  TO WK-C-VEXST-REASON-CD
001750                   MOVE "APPROVE/REJECT REQUIRE ROLE MANAGER"
001760                                       TO WK-C-VEXST-EXPLANATION
001770              END-IF
001780         WHEN WK-C-VEXST-TXN-TYPE = "REIMBURSE"
001790              IF   WK-C-VEXST-ACTOR-ROLE = "FINANCE "
001800                   MOVE "Y"           TO WK-W-ROLE-OK-SW
001810              ELSE
001820                   MOVE "ROLE-ERROR"  TO WK-C-VEXST-REASON-CD
001830                   MOVE "REIMBURSE REQUIRES ROLE FINANCE"
001840                                       TO WK-C-VEXST-EXPLANATION
001850              END-IF
001860         WHEN OTHER
001870              MOVE "Y"                TO WK-W-ROLE-OK-SW
001880     END-EVALUATE.
001890 A299-CHECK-ROLE-EX.
001900     EXIT.
001910*
001920*---------------------------------------------------------------*
001930 A300-CHECK-STATUS.
001940*---------------------------------------------------------------*
001950     MOVE     "N"                     TO WK-W-STATE-OK-SW.
001960     EVALUATE TRUE
001970         WHEN WK-C-VEXST-TXN-TYPE = "APPROVE  "
001980           OR WK-C-VEXST-TXN-TYPE = "REJECT   "
001990              IF   EXWEXP-TAB-STA-SUBMITTED (EXWEXP-IX)
002000                   MOVE "Y"           TO WK-W-STATE-OK-SW
002010              ELSE
002020                   MOVE "STATE-ERROR" TO WK-C-VEXST-REASON-CD
002030                   MOVE "EXPENSE MUST BE SUBMITTED FOR ACTION"
002040                                       TO WK-C-VEXST-EXPLANATION
002050              END-IF
002060         WHEN WK-C-VEXST-TXN-TYPE = "REIMBURSE"
002070              IF   EXWEXP-TAB-STA-APPROVED (EXWEXP-IX)
002080                   MOVE "Y"           TO WK-W-STATE-OK-SW
002090              ELSE
002100                   MOVE "STATE-ERROR" TO WK-C-VEXST-REASON-CD
002110                   MOVE "EXPENSE MUST BE APPROVED TO REIMBURSE"
002120                                       TO WK-C-VEXST-EXPLANATION
002130              END-IF
002140     END-EVALUATE.
002150 A399-CHECK-STATUS-EX.
002160     EXIT.
002170*
002180 EJECT
002190*---------------------------------------------------------------*
002200 Z000-END-PROGRAM-ROUTINE.
002210*---------------------------------------------------------------*
002220     CONTINUE.
002230 Z999-END-PROGRAM-ROUTINE-EX.
002240     EXIT.
