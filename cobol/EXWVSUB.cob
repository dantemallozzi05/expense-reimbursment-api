000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.      EXWVSUB.
000140 AUTHOR.          R SANTOS.
000150 INSTALLATION.    FINANCE SYSTEMS DIVISION.
000160 DATE-WRITTEN.    17 MAR 1994.
000170 DATE-COMPILED.
000180 SECURITY.        NONE.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THE NEW-CLAIM
000210*               FIELDS CARRIED ON A SUBMIT TRANSACTION - AMOUNT,
000220*               CURRENCY, CATEGORY, DESCRIPTION AND EXPENSE-DATE.
000230*               THE FIRST FAILING CHECK WINS; NO FURTHER CHECKS
000240*               ARE MADE ONCE ONE HAS FAILED.
000250*
000260*================================================================
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290*|USER    |DATE      | TAG      | DESCRIPTION                  |*
000300*----------------------------------------------------------------
000310*|RSANTOS |17/03/1994| EXW0001  | INITIAL VERSION                |*
000320*----------------------------------------------------------------
000330*|GTAN    |03/02/1996| EXW0021  | ADDED THE LOGIN CATEGORY TO    |*
000340*|        |          |          | THE ALLOWED CATEGORY LIST      |*
000350*----------------------------------------------------------------
000360 EJECT
000370**********************
000380 ENVIRONMENT DIVISION.
000390**********************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-AS400.
000420 OBJECT-COMPUTER.  IBM-AS400.
000430 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000440*
000450***************
000460 DATA DIVISION.
000470***************
000480 WORKING-STORAGE SECTION.
000490*************************
000500 01  FILLER                          PIC X(24)        VALUE
000510     "** PROGRAM EXWVSUB **".
000520*
000530 01  WK-W-WORK-AREA.
000540     05  WK-W-CATEGORY-TAB.
000550         10  FILLER                  PIC X(08)   VALUE "TRAVEL  ".
000560         10  FILLER                  PIC X(08)   VALUE "MEALS   ".
000570         10  FILLER                  PIC X(08)   VALUE "LOGIN   ".
000580         10  FILLER                  PIC X(08)   VALUE "SUPPLIES".
000590         10  FILLER                  PIC X(08)   VALUE "OTHER   ".
000600     05  WK-W-CATEGORY-TAB-R REDEFINES WK-W-CATEGORY-TAB.
000610         10  WK-W-CATEGORY-ENTRY     PIC X(08) OCCURS 5 TIMES
000620                                      INDEXED BY WK-W-CAT-IX.
000630     05  WK-W-CATEGORY-FOUND-SW      PIC X(01)   VALUE "N".
000640         88  WK-W-CATEGORY-FOUND                 VALUE "Y".
000650     05  WK-W-CHECKS-RUN             PIC 9(01)   COMP VALUE ZERO.
000660*
000670*    ALTERNATE VIEWS OF THE PASSED FIELDS USED BY THE INDIVIDUAL
000680*    CHECK PARAGRAPHS - KEPT AS REDEFINES RATHER THAN SEPARATE
000690*    WORKING-STORAGE COPIES SO THEY NEVER DRIFT OUT OF STEP.
000700 01  WK-W-AMOUNT-VIEW REDEFINES WK-W-WORK-AREA.
000710     05  FILLER                      PIC X(46).
000720     05  WK-W-AMOUNT-SIGN            PIC X(01).
000730 01  WK-W-DATE-VIEW REDEFINES WK-W-AMOUNT-VIEW.
000740     05  WK-W-DATE-CC                PIC 9(02).
000750     05  WK-W-DATE-YY                PIC 9(02).
000760     05  WK-W-DATE-MM                PIC 9(02).
000770     05  WK-W-DATE-DD                PIC 9(02).
000780     05  FILLER                      PIC X(39).
000790*
000800*****************
000810 LINKAGE SECTION.
000820*****************
000830 COPY VNEWC.
000840 EJECT
000850*******************************************************
000860 PROCEDURE DIVISION USING WK-C-VNEWC-RECORD.
000870*******************************************************
000880 MAIN-MODULE.
000890     PERFORM  A000-PROCESS-CALLED-ROUTINE
000900        THRU  A099-PROCESS-CALLED-ROUTINE-EX.
000910     PERFORM  Z000-END-PROGRAM-ROUTINE
000920        THRU  Z999-END-PROGRAM-ROUTINE-EX.
000930     EXIT PROGRAM.
000940*
000950*---------------------------------------------------------------*
000960 A000-PROCESS-CALLED-ROUTINE.
000970*---------------------------------------------------------------*
000980     MOVE     ZERO                    TO WK-W-CHECKS-RUN.
000990     SET      WK-C-VNEWC-VALID        TO TRUE.
001000     MOVE     SPACES                  TO WK-C-VNEWC-REASON-CD
001010                                          WK-C-VNEWC-EXPLANATION.
001020     MOVE     WK-C-VNEWC-CURRENCY     TO WK-C-VNEWC-CURRENCY-OUT.
001030     PERFORM  A100-CHECK-AMOUNT  THRU A199-CHECK-AMOUNT-EX.
001040     IF       WK-C-VNEWC-INVALID
001050              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001060     PERFORM  A200-CHECK-CURRENCY THRU A299-CHECK-CURRENCY-EX.
001070     IF       WK-C-VNEWC-INVALID
001080              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001090     PERFORM  A300-CHECK-CATEGORY THRU A399-CHECK-CATEGORY-EX.
001100     IF       WK-C-VNEWC-INVALID
001110              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001120     PERFORM  A400-CHECK-DESCRIPTION
001130        THRU  A499-CHECK-DESCRIPTION-EX.
001140     IF       WK-C-VNEWC-INVALID
001150              GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001160     PERFORM  A500-CHECK-EXPENSE-DATE
001170        THRU  A599-CHECK-EXPENSE-DATE-EX.
001180 A099-PROCESS-CALLED-ROUTINE-EX.
001190     EXIT.
001200*
001210*---------------------------------------------------------------*
001220 A100-CHECK-AMOUNT.
001230*---------------------------------------------------------------*
001240     ADD      1                     TO WK-W-CHECKS-RUN.
001250     IF       WK-C-VNEWC-AMOUNT NOT > ZERO
001260              SET  WK-C-VNEWC-INVALID     TO TRUE
001270              MOVE "AMOUNT-ERROR"         TO WK-C-VNEWC-REASON-CD
001280              MOVE "TXN-AMOUNT MUST BE PRESENT AND GREATER"
001290         TO WK-C-VNEWC-EXPLANATION.
001300 A199-CHECK-AMOUNT-EX.
001310     EXIT.
001320*
001330*---------------------------------------------------------------*
001340 A200-CHECK-CURRENCY.
001350*---------------------------------------------------------------*
001360     ADD      1                     TO WK-W-CHECKS-RUN.
001370     IF       WK-C-VNEWC-CURRENCY = SPACES
001380              MOVE "USD"              TO WK-C-VNEWC-CURRENCY-OUT
001390              GO TO A299-CHECK-CURRENCY-EX.
001400     IF       WK-C-VNEWC-CURRENCY (1:1) = SPACE
001410        OR    WK-C-VNEWC-CURRENCY (2:1) = SPACE
001420        OR    WK-C-VNEWC-CURRENCY (3:1) = SPACE
001430              SET  WK-C-VNEWC-INVALID     TO TRUE
001440              MOVE "CURRENCY-ERROR"       TO WK-C-VNEWC-REASON-CD
001450              MOVE "TXN-CURRENCY MUST BE 3 NON-BLANK CHARS"
001460         TO WK-C-VNEWC-EXPLANATION
001470              GO TO A299-CHECK-CURRENCY-EX.
001480     MOVE     WK-C-VNEWC-CURRENCY     TO WK-C-VNEWC-CURRENCY-OUT.
001490     INSPECT  WK-C-VNEWC-CURRENCY-OUT
001500              CONVERTING "abcdefghijklmnopqrstuvwxyz"
001510                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001520 A299-CHECK-CURRENCY-EX.
001530     EXIT.
001540*
001550*---------------------------------------------------------------*
001560 A300-CHECK-CATEGORY.
001570*---------------------------------------------------------------*
001580     ADD      1                     TO WK-W-CHECKS-RUN.
001590     MOVE     "N"                    TO WK-W-CATEGORY-FOUND-SW.
001600     SET      WK-W-CAT-IX            TO 1.
001610     SEARCH   WK-W-CATEGORY-ENTRY
001620         AT END
001630              CONTINUE
001640         WHEN WK-W-CATEGORY-ENTRY (WK-W-CAT-IX) =
001650                                  WK-C-VNEWC-CATEGORY
001660              SET  WK-W-CATEGORY-FOUND  TO TRUE.
001670     IF       NOT WK-W-CATEGORY-FOUND
001680              SET  WK-C-VNEWC-INVALID     TO TRUE
001690              MOVE "CATEGORY-ERROR"       TO WK-C-VNEWC-REASON-CD
001700              MOVE "TXN-CATEGORY NOT ONE OF THE ALLOWED VALUES"
001710         TO WK-C-VNEWC-EXPLANATION.
001720 A399-CHECK-CATEGORY-EX.
001730     EXIT.
001740*
001750*---------------------------------------------------------------*
001760 A400-CHECK-DESCRIPTION.
001770*---------------------------------------------------------------*
001780     ADD      1                     TO WK-W-CHECKS-RUN.
001790     IF       WK-C-VNEWC-DESCRIPTION = SPACES
001800              SET  WK-C-VNEWC-INVALID     TO TRUE
001810              MOVE "DESC-ERROR"           TO WK-C-VNEWC-REASON-CD
001820              MOVE "TXN-DESCRIPTION MUST NOT BE BLANK"
001830         TO WK-C-VNEWC-EXPLANATION.
001840 A499-CHECK-DESCRIPTION-EX.
001850     EXIT.
001860*
001870*---------------------------------------------------------------*
001880 A500-CHECK-EXPENSE-DATE.
001890*---------------------------------------------------------------*
001900     ADD      1                     TO WK-W-CHECKS-RUN.
001910     IF       WK-C-VNEWC-EXPENSE-DATE = ZERO
001920        OR    WK-C-VNEWC-EXPENSE-DATE = SPACES
001930              SET  WK-C-VNEWC-INVALID     TO TRUE
001940              MOVE "DATE-ERROR"           TO WK-C-VNEWC-REASON-CD
001950              MOVE "TXN-EXPENSE-DATE MUST BE PRESENT"
001960         TO WK-C-VNEWC-EXPLANATION.
001970 A599-CHECK-EXPENSE-DATE-EX.
001980     EXIT.
001990*
002000 EJECT
002010*---------------------------------------------------------------*
002020 Z000-END-PROGRAM-ROUTINE.
002030*---------------------------------------------------------------*
002040     CONTINUE.
002050 Z999-END-PROGRAM-ROUTINE-EX.
002060     EXIT.
