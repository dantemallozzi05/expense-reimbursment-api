000100************************************************************* VNEWC
000200*    VNEWC.CPYBK
000300*    LINKAGE RECORD FOR CALLED ROUTINE EXWVSUB - VALIDATES THE
000400*    NEW-CLAIM FIELDS CARRIED ON A SUBMIT TRANSACTION.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800*|USER    |DATE      | TAG      | DESCRIPTION                  |*
000900*----------------------------------------------------------------
001000*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
001100*----------------------------------------------------------------
001200    01  WK-C-VNEWC-RECORD.
001300        05  WK-C-VNEWC-INPUT.
001400            10  WK-C-VNEWC-AMOUNT       PIC S9(09)V99 COMP-3.
001500            10  WK-C-VNEWC-CURRENCY     PIC X(03).
001600            10  WK-C-VNEWC-CATEGORY     PIC X(08).
001700            10  WK-C-VNEWC-DESCRIPTION  PIC X(500).
001800            10  WK-C-VNEWC-EXPENSE-DATE PIC 9(08).
001900        05  WK-C-VNEWC-OUTPUT.
002000            10  WK-C-VNEWC-VALID-SW     PIC X(01).
002100                88  WK-C-VNEWC-VALID            VALUE "Y".
002200                88  WK-C-VNEWC-INVALID          VALUE "N".
002300            10  WK-C-VNEWC-CURRENCY-OUT PIC X(03).
002400            10  WK-C-VNEWC-REASON-CD    PIC X(20).
002500            10  WK-C-VNEWC-EXPLANATION  PIC X(40).
002550        05  FILLER                      PIC X(10).
