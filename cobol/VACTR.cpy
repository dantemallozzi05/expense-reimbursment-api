000100************************************************************* VACTR
000200*    VACTR.CPYBK
000300*    LINKAGE RECORD FOR CALLED ROUTINE EXWVUSR - VALIDATES THAT
000400*    A TRANSACTION'S ACTING USER EXISTS ON THE USER MASTER.
000500*----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------
000800*|USER    |DATE      | TAG      | DESCRIPTION                  |*
000900*----------------------------------------------------------------
001000*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
001100*----------------------------------------------------------------
001200    01  WK-C-VACTR-RECORD.
001300        05  WK-C-VACTR-INPUT.
001400            10  WK-C-VACTR-USER-ID      PIC 9(09).
001500        05  WK-C-VACTR-OUTPUT.
001600            10  WK-C-VACTR-FOUND-SW     PIC X(01).
001700                88  WK-C-VACTR-FOUND            VALUE "Y".
001800                88  WK-C-VACTR-NOT-FOUND        VALUE "N".
001900            10  WK-C-VACTR-ROLE         PIC X(08).
002000            10  WK-C-VACTR-NAME         PIC X(60).
002050        05  FILLER                      PIC X(10).
