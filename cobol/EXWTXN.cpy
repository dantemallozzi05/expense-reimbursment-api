000100************************************************************* EXWTXN
000200*    EXWTXN.CPYBK
000300*    EXPENSE TRANSACTION RECORD - BATCH INPUT DRIVING THE
000400*    WORKFLOW.  ONE RECORD PER SUBMIT/APPROVE/REJECT/REIMBURSE
000500*    REQUEST, PROCESSED STRICTLY IN ARRIVAL ORDER.
000600*----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------
000900*|USER    |DATE      | TAG      | DESCRIPTION                  |*
001000*----------------------------------------------------------------
001100*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
001200*----------------------------------------------------------------
001300*|MFONG   |22/03/2005| EXW0119  | WIDENED EXWTXN-TYPE TO X(09)  |*
001400*|        |          |          | SO "REIMBURSE" (9 CHARS) NO   |*
001500*|        |          |          | LONGER TRUNCATES               |*
001600*----------------------------------------------------------------
001700    01  EXWTXN-REC.
001800        05  EXWTXN-TYPE             PIC X(09).
001900            88  EXWTXN-TYPE-SUBMIT          VALUE "SUBMIT   ".
002000            88  EXWTXN-TYPE-APPROVE         VALUE "APPROVE  ".
002100            88  EXWTXN-TYPE-REJECT          VALUE "REJECT   ".
002200            88  EXWTXN-TYPE-REIMBURSE       VALUE "REIMBURSE".
002300        05  EXWTXN-ACTOR-USER-ID    PIC 9(09).
002400        05  EXWTXN-EXPENSE-ID       PIC 9(09).
002500        05  EXWTXN-AMOUNT           PIC S9(09)V99 COMP-3.
002600        05  EXWTXN-CURRENCY         PIC X(03).
002700        05  EXWTXN-CATEGORY         PIC X(08).
002800        05  EXWTXN-DESCRIPTION      PIC X(500).
002900        05  EXWTXN-EXPENSE-DATE     PIC 9(08).
003000        05  EXWTXN-EXPENSE-DATE-R REDEFINES EXWTXN-EXPENSE-DATE.
003100            10  EXWTXN-EXP-DATE-CCYY    PIC 9(04).
003200            10  EXWTXN-EXP-DATE-MM      PIC 9(02).
003300            10  EXWTXN-EXP-DATE-DD      PIC 9(02).
003400        05  EXWTXN-REASON-COMMENT   PIC X(500).
003500        05  FILLER                  PIC X(20).
