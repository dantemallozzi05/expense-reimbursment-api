000100************************************************************* EXWUSR
000200*    EXWUSR.CPYBK
000300*    USER MASTER RECORD - EMPLOYEE / MANAGER / FINANCE USERS
000400*    WHO MAY ACT AGAINST THE EXPENSE WORKFLOW.  LOADED ENTIRELY
000500*    INTO THE EXWUSR-TAB TABLE AT START OF RUN AND SEARCHED BY
000600*    EXWUSR-TAB-ID (SEARCH ALL) - NO KEYED ACCESS AVAILABLE ON
000700*    THIS PLATFORM, SO THE FILE IS LINE SEQUENTIAL AND THE WHOLE
000710*    THING IS LOADED INTO THE TABLE INSTEAD.
000800*----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*----------------------------------------------------------------
001100*|USER    |DATE      | TAG      | DESCRIPTION                  |*
001200*----------------------------------------------------------------
001300*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
001400*----------------------------------------------------------------
001500*|GTAN    |09/06/2003| EXW0102  | ADDED EXWUSR-TAB-ROLE 88-LEVELS|*
001600*|        |          |          | FOR CLEARER ROLE-GATE TESTS    |*
001650*----------------------------------------------------------------
001660*|MFONG   |22/03/2005| EXW0119  | WIDENED USER-FILE FROM THE     |*
001670*|        |          |          | ORIGINAL 135-BYTE CUTOVER SIZE |*
001680*|        |          |          | TO FIT ALL FIVE FIELDS         |*
001700*----------------------------------------------------------------
001800*    NOTE - EXWUSR-REC SUMS TO 205 BYTES (9+60+60+64+8, PLUS A
001900*    4-BYTE GROWTH FILLER) - SEE EXW0119 ABOVE.
002300    01  EXWUSR-REC.
002400        05  EXWUSR-ID               PIC 9(09).
002500        05  EXWUSR-NAME             PIC X(60).
002600        05  EXWUSR-EMAIL            PIC X(60).
002700        05  EXWUSR-PASSWORD-HASH    PIC X(64).
002800        05  EXWUSR-ROLE             PIC X(08).
002900            88  EXWUSR-ROLE-EMPLOYEE        VALUE "EMPLOYEE".
003000            88  EXWUSR-ROLE-MANAGER         VALUE "MANAGER ".
003100            88  EXWUSR-ROLE-FINANCE         VALUE "FINANCE ".
003200        05  FILLER                  PIC X(04).
