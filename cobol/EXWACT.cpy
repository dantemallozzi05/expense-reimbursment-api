000100************************************************************* EXWACT
000200*    EXWACT.CPYBK
000300*    EXPENSE ACTION RECORD - APPEND-ONLY AUDIT TRAIL OF EVERY
000400*    ACCEPTED SUBMIT/APPROVE/REJECT/REIMBURSE TRANSACTION.
000500*    ACT-ID IS ASSIGNED SEQUENTIALLY BY EXWMAIN; ONCE WRITTEN
000600*    AN ENTRY IS NEVER UPDATED OR DELETED.
000700*----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------
001000*|USER    |DATE      | TAG      | DESCRIPTION                  |*
001100*----------------------------------------------------------------
001200*|RSANTOS |14/03/1994| EXW0001  | INITIAL VERSION                |*
001300*----------------------------------------------------------------
001400*|MFONG   |22/03/2005| EXW0119  | WIDENED EXWACT-ACTION-TYPE TO |*
001500*|        |          |          | X(09) SO "REIMBURSE" (9 CHARS)|*
001600*|        |          |          | NO LONGER TRUNCATES            |*
001700*----------------------------------------------------------------
001800    01  EXWACT-REC.
001900        05  EXWACT-ID               PIC 9(09).
002000        05  EXWACT-EXPENSE-ID       PIC 9(09).
002100        05  EXWACT-ACTOR-USER-ID    PIC 9(09).
002200        05  EXWACT-ACTION-TYPE      PIC X(09).
002300            88  EXWACT-TYPE-SUBMIT          VALUE "SUBMIT   ".
002400            88  EXWACT-TYPE-APPROVE         VALUE "APPROVE  ".
002500            88  EXWACT-TYPE-REJECT          VALUE "REJECT   ".
002600            88  EXWACT-TYPE-REIMBURSE       VALUE "REIMBURSE".
002700        05  EXWACT-COMMENT          PIC X(500).
002800        05  EXWACT-TIMESTAMP        PIC 9(14).
002900        05  EXWACT-TIMESTAMP-R REDEFINES EXWACT-TIMESTAMP.
003000            10  EXWACT-TS-DATE          PIC 9(08).
003100            10  EXWACT-TS-TIME          PIC 9(06).
003200        05  FILLER                  PIC X(481).
